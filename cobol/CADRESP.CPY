000100*================================================================*
000200*  CADRESP.CPY                                                   *
000300*  LAYOUT DO REGISTRO DE FOLHA DE RESPOSTAS DO ALUNO (ENTRADA).  *
000400*  UM REGISTRO POR ALUNO POR PROVA. AS 100 RESPOSTAS VEM NO      *
000500*  FORMATO "NUM-QUESTAO + TEXTO-RESP" JA QUEBRADO POR QUESTAO -  *
000600*  A QUEBRA DA LINHA "<NUM> <RESP>" DIGITADA PELO ALUNO E FEITA  *
000700*  NA CARGA DO ARQUIVO, RIO ACIMA DESTE LOTE.                    *
000800*-----------------------------------------------------------------
000900*  DATA       PROGRAMADOR      REQUISICAO   DESCRICAO
001000*  15/03/1996 O.TANIGUCHI      EEDR-1101    LAYOUT ORIGINAL       EEDR1101
001100*================================================================*
001200 01  REG-RESPOSTA.
001300     05  COD-PROVA           PIC X(10).
001400     05  COD-ALUNO           PIC X(10).
001500     05  NOME-ALUNO          PIC X(30).
001600     05  RESP-ALUNO          OCCURS 100 TIMES.
001700         10  NUM-QUESTAO-R   PIC 9(03).
001800         10  TEXTO-RESP      PIC X(20).
001900     05  FILLER              PIC X(20).
