000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PU8EXE20.
000300 AUTHOR.        R. NAKASHIMA.
000400 INSTALLATION.  FUTURE SCHOOL - CPD.
000500 DATE-WRITTEN.  17/02/1997.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - CPD FUTURE SCHOOL. NAO DISTRIBUIR
000800                FORA DO DEPARTAMENTO DE ENSINO.
000900******************************************************************
001000* CORRIGIR PROVA PELO MODELO 1PL (RASCH) E GERAR ARQUIVO DE      *
001100* RESULTADOS E ESTATISTICA POR QUESTAO.                          *
001200******************************************************************
001300* LE O GABARITO (100 QUESTOES) E O ARQUIVO DE RESPOSTAS DOS      *
001400* ALUNOS, CORRIGE QUESTAO A QUESTAO, ESTIMA A HABILIDADE THETA   *
001500* (GERAL E POR PARTE 1/2/3) POR MAXIMA VEROSSIMILHANCA, ESCALA   *
001600* A NOTA DE 0 A 100, ACUMULA TENTATIVAS/ACERTOS/OPCAO POR        *
001700* QUESTAO E, SE HOUVER 5 PROVAS OU MAIS, RECALIBRA O PARAMETRO B *
001800* DE CADA QUESTAO PELA MEDIA DO THETA DE QUEM ACERTOU.           *
001900******************************************************************
002000* HISTORICO DE ALTERACOES                                        *
002100*-----------------------------------------------------------------
002200* DATA       PROG.       REQUISICAO   DESCRICAO
002300* 17/02/1997 RNAK        EEDR-2001    VERSAO ORIGINAL - CORRECAO
002400*                                     DE PROVA PELO MODELO 1PL.
002500* 03/03/1997 RNAK        EEDR-2002    INCLUIDA VALIDACAO DE
002600*                                     SUBMISSAO (CAMPOS EM BRANCO
002700*                                     E PROVA SEM 100 QUESTOES).
002800* 19/05/1997 OTANIGUCHI  EEDR-2015    REVISAO DE CODIGO - AJUSTE
002900*                                     NA ROTINA DE BISSECCAO DE
003000*                                     THETA (500-00) PARA CONVERGI
003100*                                     EM MENOS ITERACOES.
003200* 08/09/1997 RNAK        EEDR-2031    CORRIGIDO CALCULO DA FUNCAO
003300*                                     EXPONENCIAL (560-00) - SERIE
003400*                                     DIVERGIA PARA THETA-B PROXIM
003500*                                     DE 6 ANTES DA REDUCAO /8.
003600* 14/01/1998 MSATO       EEDR-2050    TIPO FN (PREENCHIMENTO
003700*                                     NUMERICO) - ROTINA PROPRIA
003800*                                     DE CONVERSAO (400-17), SEM
003900*                                     USAR NUMVAL (NAO DISPONIVEL
004000*                                     NO COMPILADOR DESTE CPD).
004100* 22/06/1998 MSATO       EEDR-2061    CORRIGIDA ACUMULACAO DE
004200*                                     OPCAO A/B/C/D - SO PARA
004300*                                     QUESTAO TIPO MC.
004400* 30/11/1998 RNAK        EEDR-2077    REVISAO PARA VIRADA DO ANO
004500*                                     2000 (Y2K) - CAMPOS DE DATA
004600*                                     DESTE PROGRAMA JA ERAM
004700*                                     TODOS NUMERICOS SEM ANO DE
004800*                                     2 DIGITOS. NENHUM CAMPO
004900*                                     ALTERADO, SO CONFERIDO.
005000* 14/02/1999 MSATO       EEDR-2077    IDEM ACIMA - CONFERIDO O
005100*                                     COPYBOOK CADESTQ E O
005200*                                     ARQUIVO ESTQUEST. SEM
005300*                                     IMPACTO.
005400* 09/08/2001 RNAK        EEDR-2110    RECALIBRACAO DE B (800-00)
005500*                                     SO RODA COM 5 PROVAS OU
005600*                                     MAIS, CONFORME NORMA DA
005700*                                     COORDENACAO PEDAGOGICA.
005800* 26/03/2002 OTANIGUCHI  EEDR-2131    REVISAO GERAL - VARIAS
005900*                                     LINHAS TINHAM SIDO GRAVADAS
006000*                                     CORTADAS NA COLUNA 72 PELO
006100*                                     EDITOR (BISSECCAO DE THETA,
006200*                                     ACUMULO DE ESTATISTICA E OS
006300*                                     CAMPOS DE REG-RESULTADO).
006400*                                     REESCRITAS COM CONTINUACAO
006500*                                     NA LINHA SEGUINTE.
006600* 15/04/2002 RNAK        EEDR-2132    O PARAGRAFO 300-00 QUE
006700*                                     QUEBRA A RESPOSTA DO ALUNO
006800*                                     (RESP-ALUNO) PARA A TABELA
006900*                                     WS-TABELA-RESPOSTAS, TINHA
007000*                                     FICADO DE FORA DA VERSAO
007100*                                     ANTERIOR - TODA SUBMISSAO
007200*                                     CAIA EM "EM BRANCO" NA
007300*                                     VALIDACAO (250-00) E ERA
007400*                                     REJEITADA. INCLUIDO O
007500*                                     PARAGRAFO (300-00/-01/-02).
007600* 22/04/2002 MSATO       EEDR-2133    WS-TABELA-ESTQUEST NUNCA
007700*                                     ERA ZERADA NO INICIO -
007800*                                     700-00/800-01 ACUMULAVAM
007900*                                     SOBRE LIXO DA WORKING-
008000*                                     STORAGE. INCLUIDO ZERAMENTO
008100*                                     EM 000-00-INICIO. REMOVIDA
008200*                                     TAMBEM A MARCACAO DE
008300*                                     REQUISICAO NA COLUNA 73 DOS
008400*                                     COMENTARIOS (NUNCA FOI
008500*                                     PADRAO DESTE CPD).
008600******************************************************************
008700 ENVIRONMENT    DIVISION.
008800 CONFIGURATION  SECTION.
008900 SPECIAL-NAMES.
009000     C01 IS TOP-OF-FORM.
009100*
009200 INPUT-OUTPUT   SECTION.
009300 FILE-CONTROL.
009400*
009500     SELECT     GABARITO    ASSIGN TO UT-S-GABARI
009600                            FILE STATUS IS FS-GABARITO.
009700*
009800     SELECT     RESPOSTA    ASSIGN TO UT-S-RESPOS
009900                            FILE STATUS IS FS-RESPOSTA.
010000*
010100     SELECT     RESULTPV    ASSIGN TO UT-S-RESULT
010200                            FILE STATUS IS FS-RESULTPV.
010300*
010400     SELECT     ESTQUEST    ASSIGN TO UT-S-ESTQST
010500                            FILE STATUS IS FS-ESTQUEST.
010600*
010700 DATA           DIVISION.
010800 FILE           SECTION.
010900*
011000 FD  GABARITO
011100     RECORD     CONTAINS    50 CHARACTERS
011200     RECORDING  MODE        IS F
011300     LABEL      RECORD      IS STANDARD
011400     DATA       RECORD      IS REG-GABARITO.
011500     COPY CADGABAR.
011600*
011700 FD  RESPOSTA
011800     RECORD     CONTAINS    2370 CHARACTERS
011900     RECORDING  MODE        IS F
012000     LABEL      RECORD      IS STANDARD
012100     DATA       RECORD      IS REG-RESPOSTA.
012200     COPY CADRESP.
012300*
012400 FD  RESULTPV
012500     RECORD     CONTAINS    205 CHARACTERS
012600     RECORDING  MODE        IS F
012700     LABEL      RECORD      IS STANDARD
012800     DATA       RECORD      IS REG-RESULTADO.
012900     COPY CADRESUL.
013000*
013100 FD  ESTQUEST
013200     RECORD     CONTAINS    70 CHARACTERS
013300     RECORDING  MODE        IS F
013400     LABEL      RECORD      IS STANDARD
013500     DATA       RECORD      IS REG-ESTQUEST.
013600     COPY CADESTQ.
013700*
013800 WORKING-STORAGE SECTION.
013900*
014000*  TABELA DO GABARITO EM MEMORIA (100 QUESTOES DA PROVA CORRENTE)
014100*
014200 01  WS-TABELA-GABARITO.
014300     05  WS-GAB-ITEM         OCCURS 100 TIMES.
014400         10  WS-TIPO-QUESTAO     PIC X(02).
014500         10  WS-RESP-CORRETA     PIC X(20).
014600         10  WS-PARAM-B          PIC S9(01)V9(04).
014700 01  WS-TABELA-GABARITO-R REDEFINES WS-TABELA-GABARITO.
014800     05  WS-GAB-BUFFER       PIC X(2700).
014900*
015000*  TABELA DAS RESPOSTAS DO ALUNO, JA QUEBRADAS POR NUM-QUESTAO
015100*  (SAIDA DO PARAGRAFO 300-00 - CORRESPONDE AO PARSER U1)
015200*
015300 01  WS-TABELA-RESPOSTAS.
015400     05  WS-RESP-TEXTO       OCCURS 100 TIMES PIC X(20).
015500 01  WS-TABELA-RESPOSTAS-R REDEFINES WS-TABELA-RESPOSTAS.
015600     05  WS-RESP-BUFFER      PIC X(2000).
015700*
015800*  VETOR DE ACERTO/ERRO (0/1) DA SUBMISSAO CORRENTE
015900*
016000 01  WS-VETOR-CORRECAO.
016100     05  WS-ACERTO-ITEM      OCCURS 100 TIMES PIC 9(01).
016200 01  WS-VETOR-CORRECAO-R REDEFINES WS-VETOR-CORRECAO.
016300     05  WS-ACERTO-BUFFER    PIC X(100).
016400*
016500*  ACUMULADORES DE ESTATISTICA POR QUESTAO (VIVEM DA ABERTURA
016600*  ATE O FECHAMENTO DO PROGRAMA - GRAVADOS EM 900-00)
016700*
016800 01  WS-TABELA-ESTQUEST.
016900     05  WS-EST-ITEM         OCCURS 100 TIMES.
017000         10  WS-TENTATIVAS       PIC 9(07).
017100         10  WS-ACERTOS          PIC 9(07).
017200         10  WS-OPCAO-A          PIC 9(07).
017300         10  WS-OPCAO-B          PIC 9(07).
017400         10  WS-OPCAO-C          PIC 9(07).
017500         10  WS-OPCAO-D          PIC 9(07).
017600         10  WS-SOMA-THETA       PIC S9(05)V9(04).
017700         10  WS-CONT-THETA       PIC 9(07).
017800         10  WS-MEDIA-THETA      PIC S9(01)V9(04).
017900*
018000*  CONTADORES E SUBSCRITOS DE TRABALHO
018100*
018200 01  WS-CONTADORES.
018300     05  WS-CONT-PROVAS      PIC 9(07)  COMP.
018400     05  WS-CONT-REJEITADAS  PIC 9(07)  COMP.
018500     05  WS-CONT-QUESTOES    PIC 9(03)  COMP.
018600     05  WS-IDX-Q            PIC 9(03)  COMP.
018700     05  WS-IDX-L            PIC 9(03)  COMP.
018800     05  WS-IDX-B            PIC 9(02)  COMP.
018900     05  WS-IDX-SERIE        PIC 9(02)  COMP.
019000     05  WS-INICIO-PARTE     PIC 9(03)  COMP.
019100     05  WS-FIM-PARTE        PIC 9(03)  COMP.
019200     05  WS-N-ITENS          PIC 9(03)  COMP.
019300*
019400*  CHAVES E FLAGS DE CONTROLE
019500*
019600 01  WS-SWITCHES.
019700     05  WS-GABARITO-VALIDO  PIC X(01) VALUE 'N'.
019800     05  WS-SUBMISSAO-OK     PIC X(01) VALUE 'S'.
019900         88  SUBMISSAO-VALIDA          VALUE 'S'.
020000         88  SUBMISSAO-REJEITADA       VALUE 'N'.
020100*
020200 01  WS-COD-PROVA-ATUAL      PIC X(10) VALUE SPACES.
020300*
020400*  AREA DE CALCULO DO THETA (U3 - BISSECCAO NA FUNCAO ESCORE)
020500*
020600 01  WS-CALCULO-THETA.
020700     05  WS-THETA-LO         PIC S9(01)V9(04).
020800     05  WS-THETA-HI         PIC S9(01)V9(04).
020900     05  WS-THETA-MEIO       PIC S9(01)V9(04).
021000     05  WS-THETA-RESULTADO  PIC S9(01)V9(04).
021100     05  WS-THETA-ATUAL      PIC S9(01)V9(04).
021200     05  WS-B-ATUAL          PIC S9(01)V9(04).
021300     05  WS-SCORE-FUNC       PIC S9(03)V9(06).
021400     05  WS-P-ATUAL          PIC S9(01)V9(10).
021500*
021600*  AREA DE CALCULO DA EXPONENCIAL (SERIE DE TAYLOR COM REDUCAO
021700*  POR BIPARTICAO /8 - ESTE COMPILADOR NAO TEM FUNCTION EXP)
021800*
021900 01  WS-EXP-CALCULO.
022000     05  WS-EXP-X            PIC S9(02)V9(06).
022100     05  WS-EXP-REDUZIDO     PIC S9(02)V9(06).
022200     05  WS-EXP-TERMO        PIC S9(04)V9(08).
022300     05  WS-EXP-SOMA         PIC S9(04)V9(08).
022400     05  WS-EXP-BASE         PIC S9(05)V9(06).
022500     05  WS-EXP-RESULT       PIC S9(05)V9(06).
022600*
022700*  AREA DE JUSTIFICACAO A ESQUERDA (TRIM) - USADA PELA CORRECAO
022800*
022900 01  WS-AREA-JUSTIFICAR.
023000     05  WS-JUST-ENTRADA     PIC X(20).
023100     05  WS-JUST-SAIDA       PIC X(20).
023200     05  WS-JUST-POS         PIC 9(02)  COMP.
023300*
023400 01  WS-AREA-COMPARACAO.
023500     05  WS-RESP-CMP         PIC X(20).
023600     05  WS-CHAVE-CMP        PIC X(20).
023700*
023800*  CONVERSAO TEXTO-NUMERO PARA QUESTAO TIPO FN (SEM NUMVAL)
023900*
024000 01  WS-AREA-CONVERSAO-NUM.
024100     05  WS-CONV-ENTRADA     PIC X(20).
024200     05  WS-CONV-VALOR       PIC S9(05)V9(04).
024300     05  WS-CONV-VALIDO      PIC X(01).
024400     05  WS-CONV-TEVE-DIGITO PIC X(01).
024500     05  WS-CONV-PONTO       PIC X(01).
024600     05  WS-CONV-SINAL       PIC S9(01) COMP.
024700     05  WS-CONV-CASAS       PIC 9(02)  COMP.
024800     05  WS-CONV-POS         PIC 9(02)  COMP.
024900     05  WS-CONV-DIGITO-X    PIC X(01).
025000 01  WS-CONV-DIGITO-R REDEFINES WS-CONV-DIGITO-X.
025100     05  WS-CONV-DIGITO-9    PIC 9(01).
025200*
025300 01  WS-VALORES-FN.
025400     05  WS-VALOR-ALUNO      PIC S9(05)V9(04).
025500     05  WS-VALOR-CHAVE      PIC S9(05)V9(04).
025600     05  WS-VALIDO-ALUNO     PIC X(01).
025700     05  WS-VALIDO-CHAVE     PIC X(01).
025800     05  WS-DIFERENCA        PIC S9(05)V9(04).
025900*
026000 01  WS-NOTA-CALCULO.
026100     05  WS-NOTA-RESULTADO   PIC 9(03)V9(02).
026200*
026300*  FILE STATUS
026400*
026500 01  WS-STATUS-ARQUIVOS.
026600     05  FS-GABARITO         PIC X(02).
026700         88  FS-GABARITO-OK            VALUE '00'.
026800         88  FS-GABARITO-EOF           VALUE '10'.
026900     05  FS-RESPOSTA         PIC X(02).
027000         88  FS-RESPOSTA-OK            VALUE '00'.
027100         88  FS-RESPOSTA-EOF           VALUE '10'.
027200     05  FS-RESULTPV         PIC X(02).
027300         88  FS-RESULTPV-OK            VALUE '00'.
027400     05  FS-ESTQUEST         PIC X(02).
027500         88  FS-ESTQUEST-OK            VALUE '00'.
027600*
027700 77  FS-ARQUIVO              PIC X(08) VALUE SPACES.
027800 77  FS-COD-STATUS           PIC X(02) VALUE SPACES.
027900 77  FS-OPERACAO             PIC X(13) VALUE SPACES.
028000 77  FS-ABERTURA             PIC X(13) VALUE 'NA ABERTURA'.
028100 77  FS-LEITURA              PIC X(13) VALUE 'NA LEITURA'.
028200 77  FS-GRAVACAO             PIC X(13) VALUE 'NA GRAVACAO'.
028300 77  FS-FECHAMENTO           PIC X(13) VALUE 'NO FECHAMENTO'.
028400*
028500 PROCEDURE      DIVISION.
028600
028700*================================================================*
028800 000-00-INICIO              SECTION.
028900*================================================================*
029000* PROGRAMA PRINCIPAL - VER HISTORICO EEDR-2001.
029100     PERFORM 100-00-ABRIR-ARQUIVOS.
029200     PERFORM 100-02-CARREGAR-GABARITO.
029300* ZERA OS ACUMULADORES DE ESTATISTICA ANTES DA 1A. PROVA - SEM
029400* ISSO SOBRA LIXO DA WORKING-STORAGE EM WS-TABELA-ESTQUEST NA
029500* PRIMEIRA GRAVACAO (EEDR-2133).
029600     MOVE ZEROS              TO WS-TABELA-ESTQUEST.
029700     PERFORM 150-00-VERIFICAR-ARQ-VAZIO.
029800     PERFORM 200-00-TRATAR
029900         UNTIL FS-RESPOSTA-EOF.
030000     PERFORM 800-00-RECALIBRAR-B.
030100     PERFORM 900-00-GRAVAR-ESTQUEST.
030200     DISPLAY '* PU8EXE20 - PROVAS CORRIGIDAS......: '
030300             WS-CONT-PROVAS.
030400     DISPLAY '* PU8EXE20 - SUBMISSOES REJEITADAS..: '
030500             WS-CONT-REJEITADAS.
030600     PERFORM 990-00-FECHAR-ARQUIVOS.
030700     STOP RUN.
030800
030900 000-00-FIM.                EXIT.
031000
031100*================================================================*
031200 100-00-ABRIR-ARQUIVOS      SECTION.
031300*================================================================*
031400     MOVE FS-ABERTURA       TO FS-OPERACAO.
031500     OPEN INPUT  GABARITO
031600                 RESPOSTA
031700          OUTPUT RESULTPV
031800                 ESTQUEST.
031900     PERFORM 100-01-TESTAR-FS.
032000
032100 100-00-FIM.                EXIT.
032200
032300*================================================================*
032400 100-01-TESTAR-FS           SECTION.
032500*================================================================*
032600     PERFORM 100-05-FS-GABARITO.
032700     PERFORM 150-02-FS-RESPOSTA.
032800     PERFORM 900-02-FS-RESULTPV.
032900     PERFORM 900-04-FS-ESTQUEST.
033000
033100 100-01-FIM.                EXIT.
033200
033300*================================================================*
033400 100-02-CARREGAR-GABARITO   SECTION.
033500*================================================================*
033600* LE AS 100 QUESTOES DO GABARITO PARA A TABELA WS-TABELA-GABARITO
033700* (U1/U4 - PASSO 1 DO FLUXO DE LOTE). A PROVA E REJEITADA SE NAO
033800* TIVER EXATAMENTE 100 QUESTOES (VER EEDR-2002).
033900     MOVE ZEROS              TO WS-CONT-QUESTOES.
034000     MOVE SPACES              TO WS-GAB-BUFFER.
034100     PERFORM 100-03-LER-GABARITO.
034200     PERFORM 100-04-GUARDAR-QUESTAO
034300         UNTIL FS-GABARITO-EOF.
034400     IF WS-CONT-QUESTOES = 100
034500         MOVE 'S'            TO WS-GABARITO-VALIDO
034600     ELSE
034700         MOVE 'N'            TO WS-GABARITO-VALIDO
034800         DISPLAY '* GABARITO SEM 100 QUESTOES (' WS-CONT-QUESTOES
034900                 ') - TODAS AS SUBMISSOES SERAO REJEITADAS *'
035000     END-IF.
035100
035200 100-02-FIM.                EXIT.
035300
035400*================================================================*
035500 100-03-LER-GABARITO        SECTION.
035600*================================================================*
035700     MOVE FS-LEITURA         TO FS-OPERACAO.
035800     READ GABARITO.
035900     IF NOT FS-GABARITO-EOF
036000         PERFORM 100-05-FS-GABARITO
036100     END-IF.
036200
036300 100-03-FIM.                EXIT.
036400
036500*================================================================*
036600 100-04-GUARDAR-QUESTAO     SECTION.
036700*================================================================*
036800     IF WS-CONT-QUESTOES = 0
036900         MOVE COD-PROVA OF REG-GABARITO TO WS-COD-PROVA-ATUAL
037000     END-IF.
037100     ADD 1                   TO WS-CONT-QUESTOES.
037200     IF NUM-QUESTAO OF REG-GABARITO >= 1
037300        AND NUM-QUESTAO OF REG-GABARITO <= 100
037400         MOVE TIPO-QUESTAO OF REG-GABARITO
037500           TO WS-TIPO-QUESTAO(NUM-QUESTAO OF REG-GABARITO)
037600         MOVE RESP-CORRETA OF REG-GABARITO
037700           TO WS-RESP-CORRETA(NUM-QUESTAO OF REG-GABARITO)
037800         MOVE PARAM-B OF REG-GABARITO
037900           TO WS-PARAM-B(NUM-QUESTAO OF REG-GABARITO)
038000     END-IF.
038100     PERFORM 100-03-LER-GABARITO.
038200
038300 100-04-FIM.                EXIT.
038400
038500*================================================================*
038600 100-05-FS-GABARITO         SECTION.
038700*================================================================*
038800     MOVE 'GABARITO'         TO FS-ARQUIVO.
038900     MOVE FS-GABARITO        TO FS-COD-STATUS.
039000     IF FS-GABARITO NOT = '00' AND NOT = '10'
039100         PERFORM 999-00-ERRO
039200     END-IF.
039300
039400 100-05-FIM.                EXIT.
039500
039600*================================================================*
039700 150-00-VERIFICAR-ARQ-VAZIO SECTION.
039800*================================================================*
039900     IF FS-RESPOSTA-EOF
040000         DISPLAY '* ARQUIVO DE RESPOSTAS VAZIO *'
040100         DISPLAY '* PROGRAMA ENCERRADO          *'
040200         PERFORM 990-00-FECHAR-ARQUIVOS
040300         STOP RUN
040400     END-IF.
040500
040600 150-00-FIM.                EXIT.
040700
040800*================================================================*
040900 150-01-LER-RESPOSTA        SECTION.
041000*================================================================*
041100     MOVE FS-LEITURA         TO FS-OPERACAO.
041200     READ RESPOSTA.
041300     IF NOT FS-RESPOSTA-EOF
041400         PERFORM 150-02-FS-RESPOSTA
041500     END-IF.
041600
041700 150-01-FIM.                EXIT.
041800
041900*================================================================*
042000 150-02-FS-RESPOSTA         SECTION.
042100*================================================================*
042200     MOVE 'RESPOSTA'         TO FS-ARQUIVO.
042300     MOVE FS-RESPOSTA        TO FS-COD-STATUS.
042400     IF FS-RESPOSTA NOT = '00' AND NOT = '10'
042500         PERFORM 999-00-ERRO
042600     END-IF.
042700
042800 150-02-FIM.                EXIT.
042900
043000*================================================================*
043100 200-00-TRATAR               SECTION.
043200*================================================================*
043300* PROCESSA A SUBMISSAO CORRENTE (U4) E LE A PROXIMA (LEITURA
043400* ANTECIPADA - PADRAO CPD, VER PU8EXE05/003-01).
043500     PERFORM 300-00-TRATAR-RESPOSTAS.
043600     PERFORM 250-00-VALIDAR-SUBMISSAO.
043700     IF SUBMISSAO-VALIDA
043800         MOVE COD-PROVA  OF REG-RESPOSTA
043900             TO COD-PROVA  OF REG-RESULTADO
044000         MOVE COD-ALUNO  OF REG-RESPOSTA
044100             TO COD-ALUNO  OF REG-RESULTADO
044200         MOVE NOME-ALUNO OF REG-RESPOSTA
044300             TO NOME-ALUNO OF REG-RESULTADO
044400         PERFORM 210-00-PROCESSAR-QUESTOES
044500             VARYING WS-IDX-Q FROM 1 BY 1 UNTIL WS-IDX-Q > 100
044600         PERFORM 220-00-MONTAR-VETOR
044700         PERFORM 230-00-ACUMULAR-QUESTOES
044800             VARYING WS-IDX-Q FROM 1 BY 1 UNTIL WS-IDX-Q > 100
044900         PERFORM 900-01-GRAVAR-RESULTADO
045000         ADD 1 TO WS-CONT-PROVAS
045100     END-IF.
045200     PERFORM 150-01-LER-RESPOSTA.
045300
045400 200-00-FIM.                EXIT.
045500
045600*================================================================*
045700 250-00-VALIDAR-SUBMISSAO   SECTION.
045800*================================================================*
045900* REGRA DE VALIDACAO DA SUBMISSAO (EEDR-2002) - CAMPOS EM BRANCO,
046000* PROVA (GABARITO) INVALIDA OU CODIGO DE PROVA DIFERENTE, OU
046100* FOLHA DE RESPOSTA TOTALMENTE EM BRANCO SAO REJEITADOS E SO
046200* REGISTRADOS NO LOG (NAO SAO CORRIGIDOS).
046300     MOVE 'S'                TO WS-SUBMISSAO-OK.
046400     IF WS-GABARITO-VALIDO = 'N'
046500         MOVE 'N'             TO WS-SUBMISSAO-OK
046600     END-IF.
046700     IF NOME-ALUNO OF REG-RESPOSTA = SPACES
046800        OR COD-ALUNO OF REG-RESPOSTA = SPACES
046900        OR COD-PROVA OF REG-RESPOSTA = SPACES
047000         MOVE 'N'             TO WS-SUBMISSAO-OK
047100     END-IF.
047200     IF COD-PROVA OF REG-RESPOSTA NOT = WS-COD-PROVA-ATUAL
047300         MOVE 'N'             TO WS-SUBMISSAO-OK
047400     END-IF.
047500     IF WS-RESP-BUFFER = SPACES
047600         MOVE 'N'             TO WS-SUBMISSAO-OK
047700     END-IF.
047800     IF SUBMISSAO-REJEITADA
047900         ADD 1 TO WS-CONT-REJEITADAS
048000         DISPLAY '* SUBMISSAO REJEITADA - ALUNO '
048100                 COD-ALUNO OF REG-RESPOSTA ' PROVA '
048200                 COD-PROVA OF REG-RESPOSTA
048300     END-IF.
048400
048500 250-00-FIM.                EXIT.
048600
048700*================================================================*
048800 300-00-TRATAR-RESPOSTAS    SECTION.
048900*================================================================*
049000* U1 - QUEBRA AS 100 OCORRENCIAS DE RESP-ALUNO (REG-RESPOSTA) PARA
049100* A TABELA WS-TABELA-RESPOSTAS, POSICIONANDO PELO NUM-QUESTAO-R E
049200* NAO PELA ORDEM FISICA DO REGISTRO (VER EEDR-2132). NUM-QUESTAO-R
049300* FORA DE 1-100 E IGNORADO; SE A MESMA QUESTAO VIER REPETIDA,
049400* PREVALECE A ULTIMA OCORRENCIA LIDA. QUESTAO SEM OCORRENCIA NO
049500* REGISTRO FICA EM BRANCO (WS-RESP-BUFFER JA VEM ZERADO ABAIXO).
049600     MOVE SPACES              TO WS-RESP-BUFFER.
049700     PERFORM 300-01-QUEBRAR-LINHA
049800         VARYING WS-IDX-L FROM 1 BY 1 UNTIL WS-IDX-L > 100.
049900
050000 300-00-FIM.                EXIT.
050100
050200*================================================================*
050300 300-01-QUEBRAR-LINHA       SECTION.
050400*================================================================*
050500     IF NUM-QUESTAO-R(WS-IDX-L) OF REG-RESPOSTA >= 1
050600        AND NUM-QUESTAO-R(WS-IDX-L) OF REG-RESPOSTA <= 100
050700         PERFORM 300-02-GRAVAR-NA-TABELA
050800     END-IF.
050900
051000 300-01-FIM.                EXIT.
051100
051200*================================================================*
051300 300-02-GRAVAR-NA-TABELA    SECTION.
051400*================================================================*
051500     MOVE TEXTO-RESP(WS-IDX-L) OF REG-RESPOSTA
051600        TO WS-RESP-TEXTO(NUM-QUESTAO-R(WS-IDX-L) OF REG-RESPOSTA).
051700
051800 300-02-FIM.                EXIT.
051900
052000*================================================================*
052100 210-00-PROCESSAR-QUESTOES  SECTION.
052200*================================================================*
052300* CORRIGE A QUESTAO WS-IDX-Q (U2) E GRAVA O ACERTO NO RESULTADO.
052400     PERFORM 400-00-CORRIGIR-QUESTAO.
052500     MOVE WS-ACERTO-ITEM(WS-IDX-Q)
052600         TO ACERTO(WS-IDX-Q) OF REG-RESULTADO.
052700
052800 210-00-FIM.                EXIT.
052900
053000*================================================================*
053100 220-00-MONTAR-VETOR         SECTION.
053200*================================================================*
053300* ESTIMA THETA (U3) E ESCALA A NOTA (600-00) PARA AS 3 PARTES E
053400* PARA A PROVA TODA (U4 - PASSO 1C/1D DO FLUXO DE LOTE).
053500     MOVE 1                  TO WS-INICIO-PARTE.
053600     MOVE 40                 TO WS-FIM-PARTE.
053700     PERFORM 220-01-ESTIMAR-E-ESCALAR.
053800     MOVE WS-THETA-RESULTADO TO THETA-PARTE1 OF REG-RESULTADO.
053900     MOVE WS-NOTA-RESULTADO  TO NOTA-PARTE1  OF REG-RESULTADO.
054000
054100     MOVE 41                 TO WS-INICIO-PARTE.
054200     MOVE 60                 TO WS-FIM-PARTE.
054300     PERFORM 220-01-ESTIMAR-E-ESCALAR.
054400     MOVE WS-THETA-RESULTADO TO THETA-PARTE2 OF REG-RESULTADO.
054500     MOVE WS-NOTA-RESULTADO  TO NOTA-PARTE2  OF REG-RESULTADO.
054600
054700     MOVE 61                 TO WS-INICIO-PARTE.
054800     MOVE 100                TO WS-FIM-PARTE.
054900     PERFORM 220-01-ESTIMAR-E-ESCALAR.
055000     MOVE WS-THETA-RESULTADO TO THETA-PARTE3 OF REG-RESULTADO.
055100     MOVE WS-NOTA-RESULTADO  TO NOTA-PARTE3  OF REG-RESULTADO.
055200
055300     MOVE 1                  TO WS-INICIO-PARTE.
055400     MOVE 100                TO WS-FIM-PARTE.
055500     PERFORM 220-01-ESTIMAR-E-ESCALAR.
055600     MOVE WS-THETA-RESULTADO TO THETA-TOTAL  OF REG-RESULTADO.
055700     MOVE WS-NOTA-RESULTADO  TO NOTA-TOTAL   OF REG-RESULTADO.
055800
055900 220-00-FIM.                EXIT.
056000
056100*================================================================*
056200 220-01-ESTIMAR-E-ESCALAR    SECTION.
056300*================================================================*
056400     COMPUTE WS-N-ITENS = WS-FIM-PARTE - WS-INICIO-PARTE + 1.
056500     PERFORM 500-00-ESTIMAR-THETA.
056600     PERFORM 600-00-ESCALAR-NOTA.
056700
056800 220-01-FIM.                EXIT.
056900
057000*================================================================*
057100 230-00-ACUMULAR-QUESTOES    SECTION.
057200*================================================================*
057300     PERFORM 700-00-ACUMULAR-ESTATISTICA.
057400
057500 230-00-FIM.                EXIT.
057600
057700*================================================================*
057800 400-00-CORRIGIR-QUESTAO     SECTION.
057900*================================================================*
058000* U2 - CONFERE A RESPOSTA DO ALUNO PARA A QUESTAO WS-IDX-Q CONTRA
058100* O GABARITO, CONFORME O TIPO DA QUESTAO (EEDR-2050/EEDR-2061).
058200     MOVE 0 TO WS-ACERTO-ITEM(WS-IDX-Q).
058300     IF WS-RESP-TEXTO(WS-IDX-Q) NOT = SPACES
058400        AND WS-RESP-CORRETA(WS-IDX-Q) NOT = SPACES
058500         EVALUATE WS-TIPO-QUESTAO(WS-IDX-Q)
058600             WHEN 'MC' PERFORM 400-11-VERIFICAR-EXATO
058700             WHEN 'MA' PERFORM 400-11-VERIFICAR-EXATO
058800             WHEN 'TF' PERFORM 400-11-VERIFICAR-EXATO
058900             WHEN 'FT' PERFORM 400-11-VERIFICAR-EXATO
059000             WHEN 'DD' PERFORM 400-11-VERIFICAR-EXATO
059100             WHEN 'FN' PERFORM 400-16-VERIFICAR-FN
059200             WHEN OTHER
059300                 CONTINUE
059400         END-EVALUATE
059500     END-IF.
059600
059700 400-00-FIM.                EXIT.
059800
059900*================================================================*
060000 400-05-JUSTIFICAR-ESQUERDA  SECTION.
060100*================================================================*
060200* ROTINA GERAL DE TRIM A ESQUERDA (SEM FUNCTION TRIM) - CONTA OS
060300* BRANCOS A ESQUERDA E COPIA O RESTO POR REFERENCE MODIFICATION.
060400     MOVE 0                  TO WS-JUST-POS.
060500     INSPECT WS-JUST-ENTRADA TALLYING WS-JUST-POS
060600         FOR LEADING SPACES.
060700     ADD 1                   TO WS-JUST-POS.
060800     MOVE SPACES             TO WS-JUST-SAIDA.
060900     IF WS-JUST-POS <= 20
061000         MOVE WS-JUST-ENTRADA(WS-JUST-POS:) TO WS-JUST-SAIDA
061100     END-IF.
061200
061300 400-05-FIM.                EXIT.
061400
061500*================================================================*
061600 400-11-VERIFICAR-EXATO      SECTION.
061700*================================================================*
061800* TIPOS MC/MA/TF/FT/DD - IGUALDADE EXATA APOS TRIM E MAIUSCULAS.
061900     MOVE WS-RESP-TEXTO(WS-IDX-Q) TO WS-JUST-ENTRADA.
062000     PERFORM 400-05-JUSTIFICAR-ESQUERDA.
062100     MOVE WS-JUST-SAIDA      TO WS-RESP-CMP.
062200     INSPECT WS-RESP-CMP CONVERTING
062300         "abcdefghijklmnopqrstuvwxyz" TO
062400         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
062500
062600     MOVE WS-RESP-CORRETA(WS-IDX-Q) TO WS-JUST-ENTRADA.
062700     PERFORM 400-05-JUSTIFICAR-ESQUERDA.
062800     MOVE WS-JUST-SAIDA      TO WS-CHAVE-CMP.
062900     INSPECT WS-CHAVE-CMP CONVERTING
063000         "abcdefghijklmnopqrstuvwxyz" TO
063100         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
063200
063300     IF WS-RESP-CMP = WS-CHAVE-CMP
063400         MOVE 1               TO WS-ACERTO-ITEM(WS-IDX-Q)
063500     END-IF.
063600
063700 400-11-FIM.                EXIT.
063800
063900*================================================================*
064000 400-16-VERIFICAR-FN         SECTION.
064100*================================================================*
064200* TIPO FN (PREENCHIMENTO NUMERICO) - CONVERTE OS DOIS LADOS E
064300* COMPARA COM TOLERANCIA DE 0,01 (EEDR-2050).
064400     MOVE WS-RESP-TEXTO(WS-IDX-Q) TO WS-JUST-ENTRADA.
064500     PERFORM 400-05-JUSTIFICAR-ESQUERDA.
064600     MOVE WS-JUST-SAIDA      TO WS-CONV-ENTRADA.
064700     PERFORM 400-17-CONVERTER-NUMERO.
064800     MOVE WS-CONV-VALIDO     TO WS-VALIDO-ALUNO.
064900     MOVE WS-CONV-VALOR      TO WS-VALOR-ALUNO.
065000
065100     MOVE WS-RESP-CORRETA(WS-IDX-Q) TO WS-JUST-ENTRADA.
065200     PERFORM 400-05-JUSTIFICAR-ESQUERDA.
065300     MOVE WS-JUST-SAIDA      TO WS-CONV-ENTRADA.
065400     PERFORM 400-17-CONVERTER-NUMERO.
065500     MOVE WS-CONV-VALIDO     TO WS-VALIDO-CHAVE.
065600     MOVE WS-CONV-VALOR      TO WS-VALOR-CHAVE.
065700
065800     IF WS-VALIDO-ALUNO = 'S' AND WS-VALIDO-CHAVE = 'S'
065900         COMPUTE WS-DIFERENCA = WS-VALOR-ALUNO - WS-VALOR-CHAVE
066000         IF WS-DIFERENCA < 0
066100             COMPUTE WS-DIFERENCA = WS-DIFERENCA * -1
066200         END-IF
066300         IF WS-DIFERENCA < 0.01
066400             MOVE 1           TO WS-ACERTO-ITEM(WS-IDX-Q)
066500         END-IF
066600     END-IF.
066700
066800 400-16-FIM.                EXIT.
066900
067000*================================================================*
067100 400-17-CONVERTER-NUMERO     SECTION.
067200*================================================================*
067300* CONVERTE WS-CONV-ENTRADA (TEXTO, JA JUSTIFICADO) PARA
067400* WS-CONV-VALOR. NAO USA FUNCTION NUMVAL (INDISPONIVEL NESTE
067500* COMPILADOR - EEDR-2050). ACEITA SINAL E PONTO DECIMAL.
067600     MOVE 'S'                TO WS-CONV-VALIDO.
067700     MOVE 'N'                TO WS-CONV-TEVE-DIGITO.
067800     MOVE 'N'                TO WS-CONV-PONTO.
067900     MOVE 0                  TO WS-CONV-VALOR.
068000     MOVE 0                  TO WS-CONV-CASAS.
068100     MOVE +1                 TO WS-CONV-SINAL.
068200     MOVE 1                  TO WS-CONV-POS.
068300     IF WS-CONV-ENTRADA(1:1) = '-'
068400         MOVE -1              TO WS-CONV-SINAL
068500         MOVE 2               TO WS-CONV-POS
068600     ELSE
068700         IF WS-CONV-ENTRADA(1:1) = '+'
068800             MOVE 2           TO WS-CONV-POS
068900         END-IF
069000     END-IF.
069100     PERFORM 400-18-CONVERTER-DIGITO
069200         VARYING WS-CONV-POS FROM WS-CONV-POS BY 1
069300         UNTIL WS-CONV-POS > 20
069400            OR WS-CONV-ENTRADA(WS-CONV-POS:1) = SPACE
069500            OR WS-CONV-VALIDO = 'N'.
069600     IF WS-CONV-TEVE-DIGITO = 'N'
069700         MOVE 'N'             TO WS-CONV-VALIDO
069800     END-IF.
069900     IF WS-CONV-SINAL = -1
070000         COMPUTE WS-CONV-VALOR = WS-CONV-VALOR * -1
070100     END-IF.
070200
070300 400-17-FIM.                EXIT.
070400
070500*================================================================*
070600 400-18-CONVERTER-DIGITO     SECTION.
070700*================================================================*
070800     MOVE WS-CONV-ENTRADA(WS-CONV-POS:1) TO WS-CONV-DIGITO-X.
070900     IF WS-CONV-ENTRADA(WS-CONV-POS:1) = '.'
071000         IF WS-CONV-PONTO = 'S'
071100             MOVE 'N'         TO WS-CONV-VALIDO
071200         ELSE
071300             MOVE 'S'         TO WS-CONV-PONTO
071400         END-IF
071500     ELSE
071600         IF WS-CONV-DIGITO-X IS NUMERIC
071700             MOVE 'S'         TO WS-CONV-TEVE-DIGITO
071800             IF WS-CONV-PONTO = 'S'
071900                 ADD 1        TO WS-CONV-CASAS
072000                 COMPUTE WS-CONV-VALOR = WS-CONV-VALOR +
072100                     (WS-CONV-DIGITO-9 / (10 ** WS-CONV-CASAS))
072200             ELSE
072300                 COMPUTE WS-CONV-VALOR =
072400                         (WS-CONV-VALOR * 10) + WS-CONV-DIGITO-9
072500             END-IF
072600         ELSE
072700             MOVE 'N'         TO WS-CONV-VALIDO
072800         END-IF
072900     END-IF.
073000
073100 400-18-FIM.                EXIT.
073200
073300*================================================================*
073400 500-00-ESTIMAR-THETA        SECTION.
073500*================================================================*
073600* U3 - ESTIMATIVA DE THETA POR MAXIMA VEROSSIMILHANCA (RASCH).
073700* A LOG-VEROSSIMILHANCA E CONCAVA, ENTAO O MAXIMO E ONDE A SUA
073800* DERIVADA (FUNCAO ESCORE) TROCA DE SINAL - BUSCA POR BISSECCAO
073900* EM VEZ DA SECAO AUREA DO SISTEMA ORIGEM (EEDR-2015).
074000     IF WS-N-ITENS = 0
074100         MOVE 0               TO WS-THETA-RESULTADO
074200     ELSE
074300         MOVE -3              TO WS-THETA-LO
074400         MOVE  3              TO WS-THETA-HI
074500         PERFORM 500-01-BISSECAO
074600             VARYING WS-IDX-B FROM 1 BY 1 UNTIL WS-IDX-B > 20
074700         COMPUTE WS-THETA-RESULTADO ROUNDED =
074800                 (WS-THETA-LO + WS-THETA-HI) / 2
074900     END-IF.
075000
075100 500-00-FIM.                EXIT.
075200
075300*================================================================*
075400 500-01-BISSECAO             SECTION.
075500*================================================================*
075600     COMPUTE WS-THETA-MEIO ROUNDED =
075700             (WS-THETA-LO + WS-THETA-HI) / 2.
075800     PERFORM 500-02-CALC-SCORE-FUNC.
075900     IF WS-SCORE-FUNC > 0
076000         MOVE WS-THETA-MEIO   TO WS-THETA-LO
076100     ELSE
076200         MOVE WS-THETA-MEIO   TO WS-THETA-HI
076300     END-IF.
076400
076500 500-01-FIM.                EXIT.
076600
076700*================================================================*
076800 500-02-CALC-SCORE-FUNC      SECTION.
076900*================================================================*
077000* FUNCAO ESCORE S(THETA) = SOMA(R(I) - P(I)) SOBRE OS ITENS DA
077100* PARTE CORRENTE (WS-INICIO-PARTE ATE WS-FIM-PARTE).
077200     MOVE 0                  TO WS-SCORE-FUNC.
077300     PERFORM 500-03-SOMAR-ITEM
077400         VARYING WS-IDX-Q FROM WS-INICIO-PARTE BY 1
077500         UNTIL WS-IDX-Q > WS-FIM-PARTE.
077600
077700 500-02-FIM.                EXIT.
077800
077900*================================================================*
078000 500-03-SOMAR-ITEM           SECTION.
078100*================================================================*
078200     MOVE WS-THETA-MEIO      TO WS-THETA-ATUAL.
078300     MOVE WS-PARAM-B(WS-IDX-Q) TO WS-B-ATUAL.
078400     PERFORM 550-00-CALC-PROB.
078500     COMPUTE WS-SCORE-FUNC =
078600            WS-SCORE-FUNC + WS-ACERTO-ITEM(WS-IDX-Q) - WS-P-ATUAL.
078700
078800 500-03-FIM.                EXIT.
078900
079000*================================================================*
079100 550-00-CALC-PROB            SECTION.
079200*================================================================*
079300* P(ACERTO|THETA,B) = 1 / (1 + E**-(THETA-B)) - MODELO 1PL.
079400* P E LIMITADO A [0,0000000001 ; 0,9999999999] COMO NO SISTEMA
079500* ORIGEM, MESMO NAO SENDO USADO EM LOGARITMO NESTA VERSAO.
079600     COMPUTE WS-EXP-X = (WS-THETA-ATUAL - WS-B-ATUAL) * -1.
079700     PERFORM 560-00-CALC-EXP.
079800     COMPUTE WS-P-ATUAL = 1 / (1 + WS-EXP-RESULT).
079900     IF WS-P-ATUAL < 0.0000000001
080000         MOVE 0.0000000001    TO WS-P-ATUAL
080100     END-IF.
080200     IF WS-P-ATUAL > 0.9999999999
080300         MOVE 0.9999999999    TO WS-P-ATUAL
080400     END-IF.
080500
080600 550-00-FIM.                EXIT.
080700
080800*================================================================*
080900 560-00-CALC-EXP             SECTION.
081000*================================================================*
081100* E**WS-EXP-X POR SERIE DE TAYLOR, REDUZINDO O EXPOENTE A /8
081200* (FICA PEQUENO E A SERIE CONVERGE DEPRESSA) E DEPOIS ELEVANDO
081300* O RESULTADO AO QUADRADO 3 VEZES (EEDR-2031).
081400     COMPUTE WS-EXP-REDUZIDO = WS-EXP-X / 8.
081500     MOVE 1                  TO WS-EXP-TERMO.
081600     MOVE 1                  TO WS-EXP-SOMA.
081700     PERFORM 560-01-SOMAR-TERMO
081800         VARYING WS-IDX-SERIE FROM 1 BY 1 UNTIL WS-IDX-SERIE > 12.
081900     MOVE WS-EXP-SOMA        TO WS-EXP-BASE.
082000     PERFORM 560-02-ELEVAR-AO-QUADRADO 3 TIMES.
082100     MOVE WS-EXP-BASE        TO WS-EXP-RESULT.
082200
082300 560-00-FIM.                EXIT.
082400
082500*================================================================*
082600 560-01-SOMAR-TERMO          SECTION.
082700*================================================================*
082800     COMPUTE WS-EXP-TERMO = WS-EXP-TERMO * WS-EXP-REDUZIDO
082900                             / WS-IDX-SERIE.
083000     ADD WS-EXP-TERMO        TO WS-EXP-SOMA.
083100
083200 560-01-FIM.                EXIT.
083300
083400*================================================================*
083500 560-02-ELEVAR-AO-QUADRADO   SECTION.
083600*================================================================*
083700     COMPUTE WS-EXP-BASE = WS-EXP-BASE * WS-EXP-BASE.
083800
083900 560-02-FIM.                EXIT.
084000
084100*================================================================*
084200 600-00-ESCALAR-NOTA         SECTION.
084300*================================================================*
084400* ESCALA THETA [-3,+3] PARA NOTA [0,100].
084500     COMPUTE WS-NOTA-RESULTADO ROUNDED =
084600             (WS-THETA-RESULTADO + 3) / 6 * 100.
084700
084800 600-00-FIM.                EXIT.
084900
085000*================================================================*
085100 700-00-ACUMULAR-ESTATISTICA SECTION.
085200*================================================================*
085300* U5 - ACUMULA TENTATIVA/ACERTO/OPCAO POR QUESTAO E, PARA QUEM
085400* ACERTOU, A SOMA DO THETA-TOTAL PARA A RECALIBRACAO DE B (U6).
085500     ADD 1 TO WS-TENTATIVAS(WS-IDX-Q).
085600     IF WS-ACERTO-ITEM(WS-IDX-Q) = 1
085700         ADD 1 TO WS-ACERTOS(WS-IDX-Q)
085800         ADD THETA-TOTAL OF REG-RESULTADO
085900             TO WS-SOMA-THETA(WS-IDX-Q)
086000         ADD 1 TO WS-CONT-THETA(WS-IDX-Q)
086100     END-IF.
086200     IF WS-TIPO-QUESTAO(WS-IDX-Q) = 'MC'
086300         PERFORM 700-01-ACUMULAR-OPCAO
086400     END-IF.
086500
086600 700-00-FIM.                EXIT.
086700
086800*================================================================*
086900 700-01-ACUMULAR-OPCAO       SECTION.
087000*================================================================*
087100     MOVE WS-RESP-TEXTO(WS-IDX-Q) TO WS-JUST-ENTRADA.
087200     PERFORM 400-05-JUSTIFICAR-ESQUERDA.
087300     MOVE WS-JUST-SAIDA      TO WS-RESP-CMP.
087400     INSPECT WS-RESP-CMP CONVERTING
087500         "abcdefghijklmnopqrstuvwxyz" TO
087600         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
087700     EVALUATE TRUE
087800         WHEN WS-RESP-CMP = 'A' ADD 1 TO WS-OPCAO-A(WS-IDX-Q)
087900         WHEN WS-RESP-CMP = 'B' ADD 1 TO WS-OPCAO-B(WS-IDX-Q)
088000         WHEN WS-RESP-CMP = 'C' ADD 1 TO WS-OPCAO-C(WS-IDX-Q)
088100         WHEN WS-RESP-CMP = 'D' ADD 1 TO WS-OPCAO-D(WS-IDX-Q)
088200         WHEN OTHER CONTINUE
088300     END-EVALUATE.
088400
088500 700-01-FIM.                EXIT.
088600
088700*================================================================*
088800 800-00-RECALIBRAR-B         SECTION.
088900*================================================================*
089000* U6 - SO RECALIBRA COM 5 PROVAS OU MAIS (NORMA DA COORDENACAO
089100* PEDAGOGICA - EEDR-2110). SENAO WS-MEDIA-THETA FICA ZERADO.
089200     IF WS-CONT-PROVAS >= 5
089300         PERFORM 800-01-RECALIBRAR-QUESTAO
089400             VARYING WS-IDX-Q FROM 1 BY 1 UNTIL WS-IDX-Q > 100
089500     END-IF.
089600
089700 800-00-FIM.                EXIT.
089800
089900*================================================================*
090000 800-01-RECALIBRAR-QUESTAO   SECTION.
090100*================================================================*
090200     IF WS-CONT-THETA(WS-IDX-Q) > 0
090300         COMPUTE WS-MEDIA-THETA(WS-IDX-Q) ROUNDED =
090400                 WS-SOMA-THETA(WS-IDX-Q) / WS-CONT-THETA(WS-IDX-Q)
090500     ELSE
090600         MOVE 0               TO WS-MEDIA-THETA(WS-IDX-Q)
090700     END-IF.
090800
090900 800-01-FIM.                EXIT.
091000
091100*================================================================*
091200 900-00-GRAVAR-ESTQUEST      SECTION.
091300*================================================================*
091400     PERFORM 900-03-GRAVAR-QUESTAO
091500         VARYING WS-IDX-Q FROM 1 BY 1 UNTIL WS-IDX-Q > 100.
091600
091700 900-00-FIM.                EXIT.
091800
091900*================================================================*
092000 900-01-GRAVAR-RESULTADO     SECTION.
092100*================================================================*
092200     MOVE FS-GRAVACAO        TO FS-OPERACAO.
092300     WRITE REG-RESULTADO.
092400     PERFORM 900-02-FS-RESULTPV.
092500
092600 900-01-FIM.                EXIT.
092700
092800*================================================================*
092900 900-02-FS-RESULTPV          SECTION.
093000*================================================================*
093100     MOVE 'RESULTPV'         TO FS-ARQUIVO.
093200     MOVE FS-RESULTPV        TO FS-COD-STATUS.
093300     IF NOT FS-RESULTPV-OK
093400         PERFORM 999-00-ERRO
093500     END-IF.
093600
093700 900-02-FIM.                EXIT.
093800
093900*================================================================*
094000 900-03-GRAVAR-QUESTAO       SECTION.
094100*================================================================*
094200     MOVE WS-COD-PROVA-ATUAL TO COD-PROVA   OF REG-ESTQUEST.
094300     MOVE WS-IDX-Q            TO NUM-QUESTAO OF REG-ESTQUEST.
094400     MOVE WS-TENTATIVAS(WS-IDX-Q) TO TENTATIVAS   OF REG-ESTQUEST.
094500     MOVE WS-ACERTOS(WS-IDX-Q)    TO ACERTOS      OF REG-ESTQUEST.
094600     MOVE WS-OPCAO-A(WS-IDX-Q)    TO CONT-OPCAO-A OF REG-ESTQUEST.
094700     MOVE WS-OPCAO-B(WS-IDX-Q)    TO CONT-OPCAO-B OF REG-ESTQUEST.
094800     MOVE WS-OPCAO-C(WS-IDX-Q)    TO CONT-OPCAO-C OF REG-ESTQUEST.
094900     MOVE WS-OPCAO-D(WS-IDX-Q)    TO CONT-OPCAO-D OF REG-ESTQUEST.
095000     MOVE WS-MEDIA-THETA(WS-IDX-Q) TO MEDIA-THETA OF REG-ESTQUEST.
095100     MOVE FS-GRAVACAO         TO FS-OPERACAO.
095200     WRITE REG-ESTQUEST.
095300     PERFORM 900-04-FS-ESTQUEST.
095400
095500 900-03-FIM.                EXIT.
095600
095700*================================================================*
095800 900-04-FS-ESTQUEST          SECTION.
095900*================================================================*
096000     MOVE 'ESTQUEST'          TO FS-ARQUIVO.
096100     MOVE FS-ESTQUEST         TO FS-COD-STATUS.
096200     IF NOT FS-ESTQUEST-OK
096300         PERFORM 999-00-ERRO
096400     END-IF.
096500
096600 900-04-FIM.                EXIT.
096700
096800*================================================================*
096900 990-00-FECHAR-ARQUIVOS      SECTION.
097000*================================================================*
097100     MOVE FS-FECHAMENTO       TO FS-OPERACAO.
097200     CLOSE GABARITO
097300           RESPOSTA
097400           RESULTPV
097500           ESTQUEST.
097600     PERFORM 100-01-TESTAR-FS.
097700
097800 990-00-FIM.                EXIT.
097900
098000*================================================================*
098100 999-00-ERRO                 SECTION.
098200*================================================================*
098300     DISPLAY '* ERRO ' FS-OPERACAO ' DO ARQUIVO ' FS-ARQUIVO.
098400     DISPLAY '* FILE STATUS = ' FS-COD-STATUS.
098500     DISPLAY '* PROGRAMA ENCERRADO'.
098600     STOP RUN.
098700
098800 999-00-FIM.                EXIT.
