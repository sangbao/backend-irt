000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PU8EXE21.
000300 AUTHOR.        R. NAKASHIMA.
000400 INSTALLATION.  FUTURE SCHOOL - CPD.
000500 DATE-WRITTEN.  04/03/1997.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - CPD FUTURE SCHOOL. NAO DISTRIBUIR
000800                FORA DO DEPARTAMENTO DE ENSINO.
000900******************************************************************
001000* IMPRIMIR O RELATORIO DE ESTATISTICA E CLASSIFICACAO DA PROVA.  *
001100******************************************************************
001200* LE OS RESULTADOS (RESULTPV), A ESTATISTICA POR QUESTAO         *
001300* (ESTQUEST, JA COM B RECALIBRADO PELO PU8EXE20) E O GABARITO    *
001400* (SO PARA SABER O TIPO DE CADA QUESTAO) E IMPRIME, POR PROVA:   *
001500* CABECALHO, HISTOGRAMA DE THETA (20 FAIXAS), MEDIA POR PARTE,   *
001600* ESTATISTICA DAS 100 QUESTOES E A CLASSIFICACAO DOS ALUNOS POR  *
001700* NOTA TOTAL (COM PERCENTIL). REINICIA O RELATORIO A CADA TROCA  *
001800* DE COD-PROVA (NORMALMENTE UMA PROVA SO POR RODADA).            *
001900******************************************************************
002000* HISTORICO DE ALTERACOES                                        *
002100*-----------------------------------------------------------------
002200* DATA       PROG.       REQUISICAO   DESCRICAO
002300* 04/03/1997 RNAK        EEDR-2003    VERSAO ORIGINAL.
002400* 21/05/1997 OTANIGUCHI  EEDR-2016    HISTOGRAMA DE THETA POR
002500*                                     FAIXA FIXA (SEM DIVISAO -
002600*                                     EVITA ERRO DE ARREDONDAMENTO
002700*                                     NA FRONTEIRA DA FAIXA).
002800* 12/10/1997 RNAK        EEDR-2040    CLASSIFICACAO (300-00) POR
002900*                                     BOLHA - SEM SORT, CONFORME
003000*                                     PADRAO DO CPD PARA ARQUIVOS
003100*                                     PEQUENOS EM MEMORIA.
003200* 09/02/1998 MSATO       EEDR-2055    PERCENTIL DO ALUNO NA
003300*                                     CLASSIFICACAO (550-01).
003400* 03/12/1998 RNAK        EEDR-2078    REVISAO PARA VIRADA DO ANO
003500*                                     2000 (Y2K) - PROGRAMA NAO
003600*                                     TEM CAMPO DE DATA. SEM
003700*                                     ALTERACAO NECESSARIA.
003800* 17/09/2002 MSATO       EEDR-2130    LINHA DE TOTAL DE CONTROLE
003900*                                     AO FINAL DA CLASSIFICACAO.
004000* 02/04/2003 OTANIGUCHI  EEDR-2131    REVISAO GERAL - CABECALHOS
004100*                                     E VARIAS FORMULAS (MEDIAS,
004200*                                     TAXA DE ACERTO, PERCENTIL)
004300*                                     ESTAVAM GRAVADOS CORTADOS NA
004400*                                     COLUNA 72. REESCRITOS COM
004500*                                     CONTINUACAO NA LINHA
004600*                                     SEGUINTE.
004700* 28/04/2003 MSATO       EEDR-2133    WS-CONT-ALUNOS EM
004800*                                     240-00 PODIA PASSAR DE
004900*                                     WS-MAX-ALUNOS E ESTOURAR
005000*                                     WS-TABELA-ALUNOS (300
005100*                                     OCORRENCIAS). ALUNO
005200*                                     EXCEDENTE AGORA E
005300*                                     DESCARTADO DA TABELA.
005400*                                     REMOVIDA TAMBEM A
005500*                                     MARCACAO DE REQUISICAO NA
005600*                                     COLUNA 73 DOS COMENTARIOS
005700*                                     (NUNCA FOI PADRAO DESTE
005800*                                     CPD).
005900******************************************************************
006000 ENVIRONMENT    DIVISION.
006100 CONFIGURATION  SECTION.
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM.
006400*
006500 INPUT-OUTPUT   SECTION.
006600 FILE-CONTROL.
006700*
006800     SELECT     GABARITO    ASSIGN TO UT-S-GABARI
006900                            FILE STATUS IS FS-GABARITO.
007000*
007100     SELECT     RESULTPV    ASSIGN TO UT-S-RESULT
007200                            FILE STATUS IS FS-RESULTPV.
007300*
007400     SELECT     ESTQUEST    ASSIGN TO UT-S-ESTQST
007500                            FILE STATUS IS FS-ESTQUEST.
007600*
007700     SELECT     RELATO      ASSIGN TO UR-S-RELATO
007800                            FILE STATUS IS FS-RELATO.
007900*
008000 DATA           DIVISION.
008100 FILE           SECTION.
008200*
008300 FD  GABARITO
008400     RECORD     CONTAINS    50 CHARACTERS
008500     RECORDING  MODE        IS F
008600     LABEL      RECORD      IS STANDARD
008700     DATA       RECORD      IS REG-GABARITO.
008800     COPY CADGABAR.
008900*
009000 FD  RESULTPV
009100     RECORD     CONTAINS    205 CHARACTERS
009200     RECORDING  MODE        IS F
009300     LABEL      RECORD      IS STANDARD
009400     DATA       RECORD      IS REG-RESULTADO.
009500     COPY CADRESUL.
009600*
009700 FD  ESTQUEST
009800     RECORD     CONTAINS    70 CHARACTERS
009900     RECORDING  MODE        IS F
010000     LABEL      RECORD      IS STANDARD
010100     DATA       RECORD      IS REG-ESTQUEST.
010200     COPY CADESTQ.
010300*
010400 FD  RELATO
010500     RECORD     CONTAINS    132 CHARACTERS
010600     RECORDING  MODE        IS F
010700     LABEL      RECORD      IS OMITTED
010800     DATA       RECORD      IS REG-RELATO.
010900 01  REG-RELATO              PIC X(132).
011000*
011100 WORKING-STORAGE SECTION.
011200*
011300*  TABELA DO GABARITO DA PROVA CORRENTE - SO O TIPO INTERESSA AQUI
011400*
011500 01  WS-TABELA-GABARITO.
011600     05  WS-TIPO-QUESTAO     OCCURS 100 TIMES PIC X(02).
011700 01  WS-TABELA-GABARITO-R REDEFINES WS-TABELA-GABARITO.
011800     05  WS-GAB-BUFFER       PIC X(200).
011900*
012000*  TABELA DA ESTATISTICA DA PROVA CORRENTE (JA COM B RECALIBRADO)
012100*
012200 01  WS-TABELA-ESTQUEST.
012300     05  WS-EST-ITEM         OCCURS 100 TIMES.
012400         10  WS-TENTATIVAS       PIC 9(07).
012500         10  WS-ACERTOS          PIC 9(07).
012600         10  WS-OPCAO-A          PIC 9(07).
012700         10  WS-OPCAO-B          PIC 9(07).
012800         10  WS-OPCAO-C          PIC 9(07).
012900         10  WS-OPCAO-D          PIC 9(07).
013000         10  WS-Q-MEDIA-THETA    PIC S9(01)V9(04).
013100*
013200*  TABELA DE ALUNOS DA PROVA CORRENTE, PARA CLASSIFICACAO (U7)
013300*
013400 01  WS-MAX-ALUNOS               PIC 9(03) VALUE 300.
013500 01  WS-TABELA-ALUNOS.
013600     05  WS-ALU-ITEM         OCCURS 300 TIMES.
013700         10  WS-ALU-COD          PIC X(10).
013800         10  WS-ALU-NOME         PIC X(30).
013900         10  WS-ALU-NOTA         PIC 9(03)V9(02).
014000 01  WS-TABELA-ALUNOS-R REDEFINES WS-TABELA-ALUNOS.
014100     05  WS-ALU-BUFFER       PIC X(13500).
014200*
014300 01  WS-ALU-TEMP.
014400     05  WS-ALU-TEMP-COD     PIC X(10).
014500     05  WS-ALU-TEMP-NOME    PIC X(30).
014600     05  WS-ALU-TEMP-NOTA    PIC 9(03)V9(02).
014700*
014800*  HISTOGRAMA DE THETA - 20 FAIXAS DE 0,3 SOBRE [-3,+3]
014900*
015000 01  WS-HISTOGRAMA.
015100     05  WS-HIST-CONT        OCCURS 20 TIMES PIC 9(05).
015200*
015300*  PONTO MEDIO DE CADA FAIXA - TABELA DE LITERAIS (EEDR-2016)
015400*
015500 01  WS-HIST-MIDPOINTS-L.
015600     05  FILLER              PIC S9V9 VALUE -2.9.
015700     05  FILLER              PIC S9V9 VALUE -2.6.
015800     05  FILLER              PIC S9V9 VALUE -2.3.
015900     05  FILLER              PIC S9V9 VALUE -2.0.
016000     05  FILLER              PIC S9V9 VALUE -1.7.
016100     05  FILLER              PIC S9V9 VALUE -1.4.
016200     05  FILLER              PIC S9V9 VALUE -1.1.
016300     05  FILLER              PIC S9V9 VALUE -0.8.
016400     05  FILLER              PIC S9V9 VALUE -0.5.
016500     05  FILLER              PIC S9V9 VALUE -0.2.
016600     05  FILLER              PIC S9V9 VALUE  0.2.
016700     05  FILLER              PIC S9V9 VALUE  0.5.
016800     05  FILLER              PIC S9V9 VALUE  0.8.
016900     05  FILLER              PIC S9V9 VALUE  1.1.
017000     05  FILLER              PIC S9V9 VALUE  1.4.
017100     05  FILLER              PIC S9V9 VALUE  1.7.
017200     05  FILLER              PIC S9V9 VALUE  2.0.
017300     05  FILLER              PIC S9V9 VALUE  2.3.
017400     05  FILLER              PIC S9V9 VALUE  2.6.
017500     05  FILLER              PIC S9V9 VALUE  2.9.
017600 01  WS-HIST-MIDPOINTS REDEFINES WS-HIST-MIDPOINTS-L.
017700     05  WS-HIST-MID         OCCURS 20 TIMES PIC S9V9.
017800*
017900*  ACUMULADORES DA PROVA CORRENTE (ZERADOS A CADA TROCA DE PROVA)
018000*
018100 01  WS-ACUMULADORES-PROVA.
018200     05  WS-CONT-ALUNOS      PIC 9(05)  COMP.
018300     05  WS-SOMA-NOTA        PIC 9(07)V9(02).
018400     05  WS-SOMA-THETA       PIC S9(05)V9(04).
018500     05  WS-SOMA-NOTA-P1     PIC 9(07)V9(02).
018600     05  WS-SOMA-NOTA-P2     PIC 9(07)V9(02).
018700     05  WS-SOMA-NOTA-P3     PIC 9(07)V9(02).
018800*
018900 01  WS-MEDIAS-PROVA.
019000     05  WS-MEDIA-NOTA-CALC   PIC 9(03)V9(01).
019100     05  WS-MEDIA-THETA-CALC  PIC S9(01)V9(02).
019200     05  WS-MEDIA-P1-CALC     PIC 9(03)V9(02).
019300     05  WS-MEDIA-P2-CALC     PIC 9(03)V9(02).
019400     05  WS-MEDIA-P3-CALC     PIC 9(03)V9(02).
019500*
019600 01  WS-CONTADORES.
019700     05  WS-IDX-Q            PIC 9(03)  COMP.
019800     05  WS-IDX-A            PIC 9(03)  COMP.
019900     05  WS-IDX-H            PIC 9(02)  COMP.
020000     05  WS-IDX-P1           PIC 9(03)  COMP.
020100     05  WS-IDX-P2           PIC 9(03)  COMP.
020200     05  WS-PERCENTIL        PIC 9(03)  COMP.
020300     05  WS-TAXA-ACERTO      PIC 9(03)V9(01).
020400*
020500 01  WS-COD-PROVA-CORRENTE   PIC X(10) VALUE SPACES.
020600*
020700 01  WS-LINHA-IMPRESSAO      PIC X(132).
020800*
020900*  LAYOUTS DAS LINHAS DO RELATORIO
021000*
021100 01  WS-CAB1.
021200     05  FILLER              PIC X(30)
021300         VALUE 'FUTURE SCHOOL - CPD'.
021400     05  FILLER              PIC X(60)
021500         VALUE 'CORRECAO DE PROVA - MODELO 1PL (RASCH)'.
021600     05  FILLER              PIC X(42) VALUE SPACES.
021700*
021800 01  WS-CAB2.
021900     05  FILLER              PIC X(08) VALUE 'EXAME: '.
022000     05  CAB2-COD-PROVA      PIC X(10).
022100     05  FILLER              PIC X(04) VALUE SPACES.
022200     05  FILLER              PIC X(09) VALUE 'ALUNOS: '.
022300     05  CAB2-QTD-ALUNOS     PIC ZZZ9.
022400     05  FILLER              PIC X(04) VALUE SPACES.
022500     05  FILLER              PIC X(13) VALUE 'MEDIA NOTA: '.
022600     05  CAB2-MEDIA-NOTA     PIC ZZ9.9.
022700     05  FILLER              PIC X(04) VALUE SPACES.
022800     05  FILLER              PIC X(14) VALUE 'MEDIA THETA: '.
022900     05  CAB2-MEDIA-THETA    PIC -9.99.
023000     05  FILLER              PIC X(04) VALUE SPACES.
023100     05  FILLER              PIC X(15) VALUE 'CONFIABILIDADE:'.
023200     05  CAB2-CONFIAB        PIC 9.99.
023300     05  FILLER              PIC X(29) VALUE SPACES.
023400*
023500 01  WS-CAB-HIST.
023600     05  FILLER              PIC X(40)
023700             VALUE 'DISTRIBUICAO DE THETA (20 FAIXAS DE 0,3)'.
023800     05  FILLER              PIC X(92) VALUE SPACES.
023900*
024000 01  WS-DET-HIST.
024100     05  FILLER              PIC X(04) VALUE SPACES.
024200     05  DET-H-MEIO          PIC -9.9.
024300     05  FILLER              PIC X(04) VALUE SPACES.
024400     05  DET-H-CONT          PIC ZZZZ9.
024500     05  FILLER              PIC X(03) VALUE SPACES.
024600     05  DET-H-BARRA         PIC X(50).
024700     05  FILLER              PIC X(60) VALUE SPACES.
024800*
024900 01  WS-CAB-PARTE.
025000     05  FILLER              PIC X(40)
025100         VALUE 'MEDIA POR PARTE DA PROVA'.
025200     05  FILLER              PIC X(92) VALUE SPACES.
025300*
025400 01  WS-DET-PARTE.
025500     05  FILLER              PIC X(04) VALUE SPACES.
025600     05  DET-P-LABEL         PIC X(20).
025700     05  FILLER              PIC X(04) VALUE SPACES.
025800     05  FILLER              PIC X(11) VALUE 'MEDIA NOTA:'.
025900     05  DET-P-MEDIA         PIC ZZ9.99.
026000     05  FILLER              PIC X(04) VALUE SPACES.
026100     05  FILLER              PIC X(09) VALUE 'ALUNOS: '.
026200     05  DET-P-QTD           PIC ZZZ9.
026300     05  FILLER              PIC X(70) VALUE SPACES.
026400*
026500 01  WS-CAB-QUEST-1.
026600     05  FILLER              PIC X(40)
026700             VALUE 'ESTATISTICA POR QUESTAO'.
026800     05  FILLER              PIC X(92) VALUE SPACES.
026900*
027000 01  WS-CAB-QUEST-2.
027100     05  FILLER              PIC X(03) VALUE 'QST'.
027200     05  FILLER              PIC X(03) VALUE SPACES.
027300     05  FILLER              PIC X(02) VALUE 'TP'.
027400     05  FILLER              PIC X(03) VALUE SPACES.
027500     05  FILLER              PIC X(07) VALUE 'TENTATV'.
027600     05  FILLER              PIC X(02) VALUE SPACES.
027700     05  FILLER              PIC X(07) VALUE 'CERTAS'.
027800     05  FILLER              PIC X(02) VALUE SPACES.
027900     05  FILLER              PIC X(06) VALUE '%ACERT'.
028000     05  FILLER              PIC X(03) VALUE SPACES.
028100     05  FILLER              PIC X(30)
028200             VALUE 'OPCAO-A OPCAO-B OPCAO-C OPCAO-D'.
028300     05  FILLER              PIC X(03) VALUE SPACES.
028400     05  FILLER              PIC X(11) VALUE 'THETA/B'.
028500     05  FILLER              PIC X(46) VALUE SPACES.
028600*
028700 01  WS-DET-QUEST.
028800     05  FILLER              PIC X(02) VALUE SPACES.
028900     05  DET-Q-NUM           PIC ZZ9.
029000     05  FILLER              PIC X(02) VALUE SPACES.
029100     05  DET-Q-TIPO          PIC X(02).
029200     05  FILLER              PIC X(02) VALUE SPACES.
029300     05  DET-Q-TENT          PIC ZZZZZZ9.
029400     05  FILLER              PIC X(02) VALUE SPACES.
029500     05  DET-Q-CERT          PIC ZZZZZZ9.
029600     05  FILLER              PIC X(02) VALUE SPACES.
029700     05  DET-Q-TAXA          PIC ZZ9.9.
029800     05  FILLER              PIC X(01) VALUE '%'.
029900     05  FILLER              PIC X(02) VALUE SPACES.
030000     05  DET-Q-OPCA          PIC ZZZZZZ9.
030100     05  FILLER              PIC X(01) VALUE SPACES.
030200     05  DET-Q-OPCB          PIC ZZZZZZ9.
030300     05  FILLER              PIC X(01) VALUE SPACES.
030400     05  DET-Q-OPCC          PIC ZZZZZZ9.
030500     05  FILLER              PIC X(01) VALUE SPACES.
030600     05  DET-Q-OPCD          PIC ZZZZZZ9.
030700     05  FILLER              PIC X(02) VALUE SPACES.
030800     05  DET-Q-THETA         PIC -9.9999.
030900     05  FILLER              PIC X(40) VALUE SPACES.
031000*
031100 01  WS-CAB-RANK-1.
031200     05  FILLER              PIC X(40)
031300             VALUE 'CLASSIFICACAO DOS ALUNOS POR NOTA TOTAL'.
031400     05  FILLER              PIC X(92) VALUE SPACES.
031500*
031600 01  WS-CAB-RANK-2.
031700     05  FILLER              PIC X(04) VALUE 'POS.'.
031800     05  FILLER              PIC X(04) VALUE SPACES.
031900     05  FILLER              PIC X(10) VALUE 'MATRICULA'.
032000     05  FILLER              PIC X(02) VALUE SPACES.
032100     05  FILLER              PIC X(30) VALUE 'NOME DO ALUNO'.
032200     05  FILLER              PIC X(02) VALUE SPACES.
032300     05  FILLER              PIC X(11) VALUE 'NOTA TOTAL'.
032400     05  FILLER              PIC X(02) VALUE SPACES.
032500     05  FILLER              PIC X(10) VALUE 'PERCENTIL'.
032600     05  FILLER              PIC X(57) VALUE SPACES.
032700*
032800 01  WS-DET-RANK.
032900     05  DET-R-POS           PIC ZZZ9.
033000     05  FILLER              PIC X(04) VALUE SPACES.
033100     05  DET-R-COD           PIC X(10).
033200     05  FILLER              PIC X(02) VALUE SPACES.
033300     05  DET-R-NOME          PIC X(30).
033400     05  FILLER              PIC X(02) VALUE SPACES.
033500     05  DET-R-NOTA          PIC ZZZ9.99.
033600     05  FILLER              PIC X(05) VALUE SPACES.
033700     05  DET-R-PERCENTIL     PIC ZZ9.
033800     05  FILLER              PIC X(01) VALUE '%'.
033900     05  FILLER              PIC X(58) VALUE SPACES.
034000*
034100 01  WS-LINHA-TOTAL-CTRL.
034200     05  FILLER              PIC X(20)
034300             VALUE '** TOTAL DE ALUNOS:'.
034400     05  CTRL-QTD-ALUNOS     PIC ZZZ9.
034500     05  FILLER              PIC X(04) VALUE SPACES.
034600     05  FILLER              PIC X(01) VALUE '*'.
034700     05  FILLER              PIC X(102) VALUE SPACES.
034800*
034900 01  WS-LINHA-BRANCO         PIC X(132) VALUE SPACES.
035000*
035100*  FILE STATUS
035200*
035300 01  WS-STATUS-ARQUIVOS.
035400     05  FS-GABARITO         PIC X(02).
035500         88  FS-GABARITO-OK            VALUE '00'.
035600         88  FS-GABARITO-EOF           VALUE '10'.
035700     05  FS-RESULTPV         PIC X(02).
035800         88  FS-RESULTPV-OK            VALUE '00'.
035900         88  FS-RESULTPV-EOF           VALUE '10'.
036000     05  FS-ESTQUEST         PIC X(02).
036100         88  FS-ESTQUEST-OK            VALUE '00'.
036200         88  FS-ESTQUEST-EOF           VALUE '10'.
036300     05  FS-RELATO           PIC X(02).
036400         88  FS-RELATO-OK              VALUE '00'.
036500*
036600 77  FS-ARQUIVO              PIC X(08) VALUE SPACES.
036700 77  FS-COD-STATUS           PIC X(02) VALUE SPACES.
036800 77  FS-OPERACAO             PIC X(13) VALUE SPACES.
036900 77  FS-ABERTURA             PIC X(13) VALUE 'NA ABERTURA'.
037000 77  FS-LEITURA              PIC X(13) VALUE 'NA LEITURA'.
037100 77  FS-GRAVACAO             PIC X(13) VALUE 'NA GRAVACAO'.
037200 77  FS-FECHAMENTO           PIC X(13) VALUE 'NO FECHAMENTO'.
037300*
037400 PROCEDURE      DIVISION.
037500
037600*================================================================*
037700 000-00-INICIO              SECTION.
037800*================================================================*
037900* PROGRAMA PRINCIPAL - VER HISTORICO EEDR-2003.
038000     PERFORM 100-00-ABRIR-ARQUIVOS.
038100     PERFORM 150-00-VERIFICAR-ARQ-VAZIO.
038200     PERFORM 200-00-TRATAR-PROVA
038300         UNTIL FS-RESULTPV-EOF.
038400     PERFORM 990-00-FECHAR-ARQUIVOS.
038500     STOP RUN.
038600
038700 000-00-FIM.                EXIT.
038800
038900*================================================================*
039000 100-00-ABRIR-ARQUIVOS      SECTION.
039100*================================================================*
039200     MOVE FS-ABERTURA        TO FS-OPERACAO.
039300     OPEN INPUT  GABARITO
039400                 RESULTPV
039500                 ESTQUEST
039600          OUTPUT RELATO.
039700     PERFORM 100-01-TESTAR-FS.
039800
039900 100-00-FIM.                EXIT.
040000
040100*================================================================*
040200 100-01-TESTAR-FS           SECTION.
040300*================================================================*
040400     PERFORM 210-03-FS-GABARITO.
040500     PERFORM 150-02-FS-RESULTPV.
040600     PERFORM 220-03-FS-ESTQUEST.
040700     PERFORM 900-02-FS-RELATO.
040800
040900 100-01-FIM.                EXIT.
041000
041100*================================================================*
041200 150-00-VERIFICAR-ARQ-VAZIO SECTION.
041300*================================================================*
041400     PERFORM 150-01-LER-RESULTADO.
041500     IF FS-RESULTPV-EOF
041600         DISPLAY '* ARQUIVO DE RESULTADOS VAZIO *'
041700         DISPLAY '* PROGRAMA ENCERRADO           *'
041800         PERFORM 990-00-FECHAR-ARQUIVOS
041900         STOP RUN
042000     END-IF.
042100
042200 150-00-FIM.                EXIT.
042300
042400*================================================================*
042500 150-01-LER-RESULTADO       SECTION.
042600*================================================================*
042700     MOVE FS-LEITURA          TO FS-OPERACAO.
042800     READ RESULTPV.
042900     IF NOT FS-RESULTPV-EOF
043000         PERFORM 150-02-FS-RESULTPV
043100     END-IF.
043200
043300 150-01-FIM.                EXIT.
043400
043500*================================================================*
043600 150-02-FS-RESULTPV         SECTION.
043700*================================================================*
043800     MOVE 'RESULTPV'          TO FS-ARQUIVO.
043900     MOVE FS-RESULTPV         TO FS-COD-STATUS.
044000     IF FS-RESULTPV NOT = '00' AND NOT = '10'
044100         PERFORM 999-00-ERRO
044200     END-IF.
044300
044400 150-02-FIM.                EXIT.
044500
044600*================================================================*
044700 200-00-TRATAR-PROVA        SECTION.
044800*================================================================*
044900* PROCESSA UMA PROVA INTEIRA (COD-PROVA CORRENTE): CARREGA
045000* GABARITO E ESTATISTICA, ACUMULA OS RESULTADOS ATE TROCAR DE
045100* PROVA OU ACABAR O ARQUIVO, CLASSIFICA E IMPRIME (U7/U8).
045200     MOVE COD-PROVA OF REG-RESULTADO TO WS-COD-PROVA-CORRENTE.
045300     PERFORM 210-00-CARREGAR-GABARITO.
045400     PERFORM 220-00-CARREGAR-ESTQUEST.
045500     PERFORM 230-00-INICIALIZAR-ACUMULADORES.
045600     PERFORM 240-00-ACUMULAR-ALUNO
045700         UNTIL FS-RESULTPV-EOF
045800            OR COD-PROVA OF REG-RESULTADO
045900               NOT = WS-COD-PROVA-CORRENTE.
046000     PERFORM 300-00-CLASSIFICAR.
046100     PERFORM 500-00-IMPRIMIR-RELATORIO.
046200
046300 200-00-FIM.                EXIT.
046400
046500*================================================================*
046600 210-00-CARREGAR-GABARITO   SECTION.
046700*================================================================*
046800* LE AS 100 QUESTOES DO GABARITO DA PROVA CORRENTE (SO O TIPO
046900* INTERESSA AQUI - O RESTO JA FOI USADO PELO PU8EXE20).
047000     MOVE SPACES              TO WS-GAB-BUFFER.
047100     PERFORM 210-01-LER-GABARITO
047200         VARYING WS-IDX-Q FROM 1 BY 1 UNTIL WS-IDX-Q > 100.
047300
047400 210-00-FIM.                EXIT.
047500
047600*================================================================*
047700 210-01-LER-GABARITO        SECTION.
047800*================================================================*
047900     MOVE FS-LEITURA          TO FS-OPERACAO.
048000     READ GABARITO.
048100     PERFORM 210-03-FS-GABARITO.
048200     IF NOT FS-GABARITO-EOF
048300        AND NUM-QUESTAO OF REG-GABARITO >= 1
048400        AND NUM-QUESTAO OF REG-GABARITO <= 100
048500         MOVE TIPO-QUESTAO OF REG-GABARITO
048600           TO WS-TIPO-QUESTAO(NUM-QUESTAO OF REG-GABARITO)
048700     END-IF.
048800
048900 210-01-FIM.                EXIT.
049000
049100*================================================================*
049200 210-03-FS-GABARITO         SECTION.
049300*================================================================*
049400     MOVE 'GABARITO'          TO FS-ARQUIVO.
049500     MOVE FS-GABARITO         TO FS-COD-STATUS.
049600     IF FS-GABARITO NOT = '00' AND NOT = '10'
049700         PERFORM 999-00-ERRO
049800     END-IF.
049900
050000 210-03-FIM.                EXIT.
050100
050200*================================================================*
050300 220-00-CARREGAR-ESTQUEST   SECTION.
050400*================================================================*
050500* LE AS 100 ESTATISTICAS DA PROVA CORRENTE (JA COM B RECALIBRADO
050600* PELO PU8EXE20 - AQUI SO SE LE E IMPRIME, NAO SE GRAVA).
050700     PERFORM 220-01-LER-ESTQUEST
050800         VARYING WS-IDX-Q FROM 1 BY 1 UNTIL WS-IDX-Q > 100.
050900
051000 220-00-FIM.                EXIT.
051100
051200*================================================================*
051300 220-01-LER-ESTQUEST        SECTION.
051400*================================================================*
051500     MOVE FS-LEITURA          TO FS-OPERACAO.
051600     READ ESTQUEST.
051700     PERFORM 220-03-FS-ESTQUEST.
051800     IF NOT FS-ESTQUEST-EOF
051900        AND NUM-QUESTAO OF REG-ESTQUEST >= 1
052000        AND NUM-QUESTAO OF REG-ESTQUEST <= 100
052100         PERFORM 220-02-GUARDAR-ESTQUEST
052200     END-IF.
052300
052400 220-01-FIM.                EXIT.
052500
052600*================================================================*
052700 220-02-GUARDAR-ESTQUEST    SECTION.
052800*================================================================*
052900     MOVE TENTATIVAS   OF REG-ESTQUEST
053000       TO WS-TENTATIVAS(NUM-QUESTAO OF REG-ESTQUEST).
053100     MOVE ACERTOS      OF REG-ESTQUEST
053200       TO WS-ACERTOS(NUM-QUESTAO OF REG-ESTQUEST).
053300     MOVE CONT-OPCAO-A OF REG-ESTQUEST
053400       TO WS-OPCAO-A(NUM-QUESTAO OF REG-ESTQUEST).
053500     MOVE CONT-OPCAO-B OF REG-ESTQUEST
053600       TO WS-OPCAO-B(NUM-QUESTAO OF REG-ESTQUEST).
053700     MOVE CONT-OPCAO-C OF REG-ESTQUEST
053800       TO WS-OPCAO-C(NUM-QUESTAO OF REG-ESTQUEST).
053900     MOVE CONT-OPCAO-D OF REG-ESTQUEST
054000       TO WS-OPCAO-D(NUM-QUESTAO OF REG-ESTQUEST).
054100     MOVE MEDIA-THETA  OF REG-ESTQUEST
054200       TO WS-Q-MEDIA-THETA(NUM-QUESTAO OF REG-ESTQUEST).
054300
054400 220-02-FIM.                EXIT.
054500
054600*================================================================*
054700 220-03-FS-ESTQUEST         SECTION.
054800*================================================================*
054900     MOVE 'ESTQUEST'          TO FS-ARQUIVO.
055000     MOVE FS-ESTQUEST         TO FS-COD-STATUS.
055100     IF FS-ESTQUEST NOT = '00' AND NOT = '10'
055200         PERFORM 999-00-ERRO
055300     END-IF.
055400
055500 220-03-FIM.                EXIT.
055600
055700*================================================================*
055800 230-00-INICIALIZAR-ACUMULADORES SECTION.
055900*================================================================*
056000     MOVE 0                  TO WS-CONT-ALUNOS.
056100     MOVE 0                  TO WS-SOMA-NOTA.
056200     MOVE 0                  TO WS-SOMA-THETA.
056300     MOVE 0                  TO WS-SOMA-NOTA-P1.
056400     MOVE 0                  TO WS-SOMA-NOTA-P2.
056500     MOVE 0                  TO WS-SOMA-NOTA-P3.
056600     MOVE SPACES             TO WS-ALU-BUFFER.
056700     PERFORM 230-01-ZERAR-HISTOGRAMA
056800         VARYING WS-IDX-H FROM 1 BY 1 UNTIL WS-IDX-H > 20.
056900
057000 230-00-FIM.                EXIT.
057100
057200*================================================================*
057300 230-01-ZERAR-HISTOGRAMA    SECTION.
057400*================================================================*
057500     MOVE 0                  TO WS-HIST-CONT(WS-IDX-H).
057600
057700 230-01-FIM.                EXIT.
057800
057900*================================================================*
058000 240-00-ACUMULAR-ALUNO      SECTION.
058100*================================================================*
058200* ACUMULA UM ALUNO DA PROVA CORRENTE E LE O PROXIMO (U8). SE JA
058300* HOUVER WS-MAX-ALUNOS NA TABELA, O EXCEDENTE E DESCARTADO - NAO
058400* HA VAGA EM WS-TABELA-ALUNOS (VER EEDR-2133).
058500     IF WS-CONT-ALUNOS < WS-MAX-ALUNOS
058600         ADD 1                   TO WS-CONT-ALUNOS
058700         MOVE COD-ALUNO  OF REG-RESULTADO
058800             TO WS-ALU-COD(WS-CONT-ALUNOS)
058900         MOVE NOME-ALUNO OF REG-RESULTADO
059000             TO WS-ALU-NOME(WS-CONT-ALUNOS)
059100         MOVE NOTA-TOTAL OF REG-RESULTADO
059200             TO WS-ALU-NOTA(WS-CONT-ALUNOS)
059300         ADD NOTA-TOTAL  OF REG-RESULTADO TO WS-SOMA-NOTA
059400         ADD THETA-TOTAL OF REG-RESULTADO TO WS-SOMA-THETA
059500         ADD NOTA-PARTE1 OF REG-RESULTADO TO WS-SOMA-NOTA-P1
059600         ADD NOTA-PARTE2 OF REG-RESULTADO TO WS-SOMA-NOTA-P2
059700         ADD NOTA-PARTE3 OF REG-RESULTADO TO WS-SOMA-NOTA-P3
059800         PERFORM 240-01-CLASSIFICAR-HISTOGRAMA
059900     END-IF.
060000     PERFORM 150-01-LER-RESULTADO.
060100
060200 240-00-FIM.                EXIT.
060300
060400*================================================================*
060500 240-01-CLASSIFICAR-HISTOGRAMA SECTION.
060600*================================================================*
060700* FAIXA FIXA DE 0,3 SOBRE [-3,+3] - UM VALOR NA FRONTEIRA CONTA
060800* NA FAIXA MAIS ALTA (EEDR-2016).
060900     EVALUATE TRUE
061000         WHEN THETA-TOTAL OF REG-RESULTADO < -2.7
061100             ADD 1 TO WS-HIST-CONT(1)
061200         WHEN THETA-TOTAL OF REG-RESULTADO < -2.4
061300             ADD 1 TO WS-HIST-CONT(2)
061400         WHEN THETA-TOTAL OF REG-RESULTADO < -2.1
061500             ADD 1 TO WS-HIST-CONT(3)
061600         WHEN THETA-TOTAL OF REG-RESULTADO < -1.8
061700             ADD 1 TO WS-HIST-CONT(4)
061800         WHEN THETA-TOTAL OF REG-RESULTADO < -1.5
061900             ADD 1 TO WS-HIST-CONT(5)
062000         WHEN THETA-TOTAL OF REG-RESULTADO < -1.2
062100             ADD 1 TO WS-HIST-CONT(6)
062200         WHEN THETA-TOTAL OF REG-RESULTADO < -0.9
062300             ADD 1 TO WS-HIST-CONT(7)
062400         WHEN THETA-TOTAL OF REG-RESULTADO < -0.6
062500             ADD 1 TO WS-HIST-CONT(8)
062600         WHEN THETA-TOTAL OF REG-RESULTADO < -0.3
062700             ADD 1 TO WS-HIST-CONT(9)
062800         WHEN THETA-TOTAL OF REG-RESULTADO < 0.0
062900             ADD 1 TO WS-HIST-CONT(10)
063000         WHEN THETA-TOTAL OF REG-RESULTADO < 0.3
063100             ADD 1 TO WS-HIST-CONT(11)
063200         WHEN THETA-TOTAL OF REG-RESULTADO < 0.6
063300             ADD 1 TO WS-HIST-CONT(12)
063400         WHEN THETA-TOTAL OF REG-RESULTADO < 0.9
063500             ADD 1 TO WS-HIST-CONT(13)
063600         WHEN THETA-TOTAL OF REG-RESULTADO < 1.2
063700             ADD 1 TO WS-HIST-CONT(14)
063800         WHEN THETA-TOTAL OF REG-RESULTADO < 1.5
063900             ADD 1 TO WS-HIST-CONT(15)
064000         WHEN THETA-TOTAL OF REG-RESULTADO < 1.8
064100             ADD 1 TO WS-HIST-CONT(16)
064200         WHEN THETA-TOTAL OF REG-RESULTADO < 2.1
064300             ADD 1 TO WS-HIST-CONT(17)
064400         WHEN THETA-TOTAL OF REG-RESULTADO < 2.4
064500             ADD 1 TO WS-HIST-CONT(18)
064600         WHEN THETA-TOTAL OF REG-RESULTADO < 2.7
064700             ADD 1 TO WS-HIST-CONT(19)
064800         WHEN OTHER
064900             ADD 1 TO WS-HIST-CONT(20)
065000     END-EVALUATE.
065100
065200 240-01-FIM.                EXIT.
065300
065400*================================================================*
065500 300-00-CLASSIFICAR          SECTION.
065600*================================================================*
065700* CLASSIFICA WS-TABELA-ALUNOS POR NOTA TOTAL DECRESCENTE - BOLHA
065800* (SEM SORT - PADRAO DO CPD PARA TABELA PEQUENA EM MEMORIA).
065900     IF WS-CONT-ALUNOS > 1
066000         PERFORM 300-01-PASSADA
066100             VARYING WS-IDX-P1 FROM 1 BY 1
066200             UNTIL WS-IDX-P1 >= WS-CONT-ALUNOS
066300     END-IF.
066400
066500 300-00-FIM.                EXIT.
066600
066700*================================================================*
066800 300-01-PASSADA              SECTION.
066900*================================================================*
067000     PERFORM 300-02-COMPARAR
067100         VARYING WS-IDX-P2 FROM 1 BY 1
067200         UNTIL WS-IDX-P2 > WS-CONT-ALUNOS - WS-IDX-P1.
067300
067400 300-01-FIM.                EXIT.
067500
067600*================================================================*
067700 300-02-COMPARAR             SECTION.
067800*================================================================*
067900     IF WS-ALU-NOTA(WS-IDX-P2) < WS-ALU-NOTA(WS-IDX-P2 + 1)
068000         PERFORM 300-03-TROCAR
068100     END-IF.
068200
068300 300-02-FIM.                EXIT.
068400
068500*================================================================*
068600 300-03-TROCAR               SECTION.
068700*================================================================*
068800     MOVE WS-ALU-ITEM(WS-IDX-P2)     TO WS-ALU-TEMP.
068900     MOVE WS-ALU-ITEM(WS-IDX-P2 + 1) TO WS-ALU-ITEM(WS-IDX-P2).
069000     MOVE WS-ALU-TEMP
069100         TO WS-ALU-ITEM(WS-IDX-P2 + 1).
069200
069300 300-03-FIM.                EXIT.
069400
069500*================================================================*
069600 500-00-IMPRIMIR-RELATORIO   SECTION.
069700*================================================================*
069800     PERFORM 510-00-IMPRIMIR-CABECALHO.
069900     PERFORM 520-00-IMPRIMIR-HISTOGRAMA.
070000     PERFORM 530-00-IMPRIMIR-PARTES.
070100     PERFORM 540-00-IMPRIMIR-QUESTOES.
070200     PERFORM 550-00-IMPRIMIR-RANKING.
070300
070400 500-00-FIM.                EXIT.
070500
070600*================================================================*
070700 510-00-IMPRIMIR-CABECALHO   SECTION.
070800*================================================================*
070900* SECAO 1 DO RELATORIO - CABECALHO (EEDR-2003).
071000     COMPUTE WS-MEDIA-NOTA-CALC  ROUNDED =
071100             WS-SOMA-NOTA  / WS-CONT-ALUNOS.
071200     COMPUTE WS-MEDIA-THETA-CALC ROUNDED =
071300             WS-SOMA-THETA / WS-CONT-ALUNOS.
071400     MOVE WS-LINHA-BRANCO         TO WS-LINHA-IMPRESSAO.
071500     WRITE REG-RELATO FROM WS-LINHA-IMPRESSAO AFTER ADVANCING C01.
071600     MOVE WS-CAB1                 TO WS-LINHA-IMPRESSAO.
071700     WRITE REG-RELATO FROM WS-LINHA-IMPRESSAO AFTER ADVANCING 1.
071800     MOVE SPACES                  TO WS-CAB2.
071900     MOVE WS-COD-PROVA-CORRENTE   TO CAB2-COD-PROVA.
072000     MOVE WS-CONT-ALUNOS          TO CAB2-QTD-ALUNOS.
072100     MOVE WS-MEDIA-NOTA-CALC      TO CAB2-MEDIA-NOTA.
072200     MOVE WS-MEDIA-THETA-CALC     TO CAB2-MEDIA-THETA.
072300     MOVE 0.85                    TO CAB2-CONFIAB.
072400     MOVE WS-CAB2                 TO WS-LINHA-IMPRESSAO.
072500     WRITE REG-RELATO FROM WS-LINHA-IMPRESSAO AFTER ADVANCING 2.
072600     PERFORM 900-02-FS-RELATO.
072700
072800 510-00-FIM.                EXIT.
072900
073000*================================================================*
073100 520-00-IMPRIMIR-HISTOGRAMA  SECTION.
073200*================================================================*
073300* SECAO 2 - HISTOGRAMA DE THETA (U8).
073400     MOVE WS-CAB-HIST             TO WS-LINHA-IMPRESSAO.
073500     WRITE REG-RELATO FROM WS-LINHA-IMPRESSAO AFTER ADVANCING 2.
073600     PERFORM 520-01-IMPRIMIR-LINHA-HIST
073700         VARYING WS-IDX-H FROM 1 BY 1 UNTIL WS-IDX-H > 20.
073800
073900 520-00-FIM.                EXIT.
074000
074100*================================================================*
074200 520-01-IMPRIMIR-LINHA-HIST  SECTION.
074300*================================================================*
074400     MOVE SPACES                  TO WS-DET-HIST.
074500     MOVE WS-HIST-MID(WS-IDX-H)   TO DET-H-MEIO.
074600     MOVE WS-HIST-CONT(WS-IDX-H)  TO DET-H-CONT.
074700     MOVE SPACES                  TO DET-H-BARRA.
074800     IF WS-HIST-CONT(WS-IDX-H) > 0
074900         PERFORM 520-02-MONTAR-BARRA
075000             VARYING WS-IDX-A FROM 1 BY 1
075100             UNTIL WS-IDX-A > WS-HIST-CONT(WS-IDX-H)
075200                OR WS-IDX-A > 50
075300     END-IF.
075400     MOVE WS-DET-HIST              TO WS-LINHA-IMPRESSAO.
075500     WRITE REG-RELATO FROM WS-LINHA-IMPRESSAO AFTER ADVANCING 1.
075600     PERFORM 900-02-FS-RELATO.
075700
075800 520-01-FIM.                EXIT.
075900
076000*================================================================*
076100 520-02-MONTAR-BARRA         SECTION.
076200*================================================================*
076300     MOVE '*'                     TO DET-H-BARRA(WS-IDX-A:1).
076400
076500 520-02-FIM.                EXIT.
076600
076700*================================================================*
076800 530-00-IMPRIMIR-PARTES      SECTION.
076900*================================================================*
077000* SECAO 3 - MEDIA POR PARTE (U8).
077100     COMPUTE WS-MEDIA-P1-CALC ROUNDED =
077200             WS-SOMA-NOTA-P1 / WS-CONT-ALUNOS.
077300     COMPUTE WS-MEDIA-P2-CALC ROUNDED =
077400             WS-SOMA-NOTA-P2 / WS-CONT-ALUNOS.
077500     COMPUTE WS-MEDIA-P3-CALC ROUNDED =
077600             WS-SOMA-NOTA-P3 / WS-CONT-ALUNOS.
077700     MOVE WS-CAB-PARTE             TO WS-LINHA-IMPRESSAO.
077800     WRITE REG-RELATO FROM WS-LINHA-IMPRESSAO AFTER ADVANCING 2.
077900     MOVE SPACES                   TO WS-DET-PARTE.
078000     MOVE 'PARTE 1 (1-40)'         TO DET-P-LABEL.
078100     MOVE WS-MEDIA-P1-CALC         TO DET-P-MEDIA.
078200     MOVE WS-CONT-ALUNOS           TO DET-P-QTD.
078300     MOVE WS-DET-PARTE             TO WS-LINHA-IMPRESSAO.
078400     WRITE REG-RELATO FROM WS-LINHA-IMPRESSAO AFTER ADVANCING 1.
078500     MOVE SPACES                   TO WS-DET-PARTE.
078600     MOVE 'PARTE 2 (41-60)'        TO DET-P-LABEL.
078700     MOVE WS-MEDIA-P2-CALC         TO DET-P-MEDIA.
078800     MOVE WS-CONT-ALUNOS           TO DET-P-QTD.
078900     MOVE WS-DET-PARTE             TO WS-LINHA-IMPRESSAO.
079000     WRITE REG-RELATO FROM WS-LINHA-IMPRESSAO AFTER ADVANCING 1.
079100     MOVE SPACES                   TO WS-DET-PARTE.
079200     MOVE 'PARTE 3 (61-100)'       TO DET-P-LABEL.
079300     MOVE WS-MEDIA-P3-CALC         TO DET-P-MEDIA.
079400     MOVE WS-CONT-ALUNOS           TO DET-P-QTD.
079500     MOVE WS-DET-PARTE             TO WS-LINHA-IMPRESSAO.
079600     WRITE REG-RELATO FROM WS-LINHA-IMPRESSAO AFTER ADVANCING 1.
079700     PERFORM 900-02-FS-RELATO.
079800
079900 530-00-FIM.                EXIT.
080000
080100*================================================================*
080200 540-00-IMPRIMIR-QUESTOES    SECTION.
080300*================================================================*
080400* SECAO 4 - ESTATISTICA DAS 100 QUESTOES (U8).
080500     MOVE WS-CAB-QUEST-1           TO WS-LINHA-IMPRESSAO.
080600     WRITE REG-RELATO FROM WS-LINHA-IMPRESSAO AFTER ADVANCING C01.
080700     MOVE WS-CAB-QUEST-2           TO WS-LINHA-IMPRESSAO.
080800     WRITE REG-RELATO FROM WS-LINHA-IMPRESSAO AFTER ADVANCING 2.
080900     PERFORM 540-01-IMPRIMIR-LINHA-QUEST
081000         VARYING WS-IDX-Q FROM 1 BY 1 UNTIL WS-IDX-Q > 100.
081100
081200 540-00-FIM.                EXIT.
081300
081400*================================================================*
081500 540-01-IMPRIMIR-LINHA-QUEST SECTION.
081600*================================================================*
081700     IF WS-TENTATIVAS(WS-IDX-Q) = 0
081800         MOVE 0                    TO WS-TAXA-ACERTO
081900     ELSE
082000         COMPUTE WS-TAXA-ACERTO ROUNDED =
082100                 (WS-ACERTOS(WS-IDX-Q) * 100)
082200                     / WS-TENTATIVAS(WS-IDX-Q)
082300     END-IF.
082400     MOVE SPACES                   TO WS-DET-QUEST.
082500     MOVE WS-IDX-Q                 TO DET-Q-NUM.
082600     MOVE WS-TIPO-QUESTAO(WS-IDX-Q) TO DET-Q-TIPO.
082700     MOVE WS-TENTATIVAS(WS-IDX-Q)  TO DET-Q-TENT.
082800     MOVE WS-ACERTOS(WS-IDX-Q)     TO DET-Q-CERT.
082900     MOVE WS-TAXA-ACERTO           TO DET-Q-TAXA.
083000     MOVE WS-OPCAO-A(WS-IDX-Q)     TO DET-Q-OPCA.
083100     MOVE WS-OPCAO-B(WS-IDX-Q)     TO DET-Q-OPCB.
083200     MOVE WS-OPCAO-C(WS-IDX-Q)     TO DET-Q-OPCC.
083300     MOVE WS-OPCAO-D(WS-IDX-Q)     TO DET-Q-OPCD.
083400     MOVE WS-Q-MEDIA-THETA(WS-IDX-Q) TO DET-Q-THETA.
083500     MOVE WS-DET-QUEST             TO WS-LINHA-IMPRESSAO.
083600     WRITE REG-RELATO FROM WS-LINHA-IMPRESSAO AFTER ADVANCING 1.
083700     PERFORM 900-02-FS-RELATO.
083800
083900 540-01-FIM.                EXIT.
084000
084100*================================================================*
084200 550-00-IMPRIMIR-RANKING     SECTION.
084300*================================================================*
084400* SECAO 5 - CLASSIFICACAO DOS ALUNOS COM PERCENTIL (U7).
084500     MOVE WS-CAB-RANK-1            TO WS-LINHA-IMPRESSAO.
084600     WRITE REG-RELATO FROM WS-LINHA-IMPRESSAO AFTER ADVANCING C01.
084700     MOVE WS-CAB-RANK-2            TO WS-LINHA-IMPRESSAO.
084800     WRITE REG-RELATO FROM WS-LINHA-IMPRESSAO AFTER ADVANCING 2.
084900     PERFORM 550-01-IMPRIMIR-LINHA-RANK
085000         VARYING WS-IDX-A FROM 1 BY 1
085100         UNTIL WS-IDX-A > WS-CONT-ALUNOS.
085200     MOVE WS-CONT-ALUNOS           TO CTRL-QTD-ALUNOS.
085300     MOVE WS-LINHA-TOTAL-CTRL      TO WS-LINHA-IMPRESSAO.
085400     WRITE REG-RELATO FROM WS-LINHA-IMPRESSAO AFTER ADVANCING 2.
085500     PERFORM 900-02-FS-RELATO.
085600
085700 550-00-FIM.                EXIT.
085800
085900*================================================================*
086000 550-01-IMPRIMIR-LINHA-RANK  SECTION.
086100*================================================================*
086200     COMPUTE WS-PERCENTIL =
086300             ((WS-CONT-ALUNOS - WS-IDX-A + 1) * 100)
086400                 / WS-CONT-ALUNOS.
086500     MOVE SPACES                   TO WS-DET-RANK.
086600     MOVE WS-IDX-A                 TO DET-R-POS.
086700     MOVE WS-ALU-COD(WS-IDX-A)     TO DET-R-COD.
086800     MOVE WS-ALU-NOME(WS-IDX-A)    TO DET-R-NOME.
086900     MOVE WS-ALU-NOTA(WS-IDX-A)    TO DET-R-NOTA.
087000     MOVE WS-PERCENTIL             TO DET-R-PERCENTIL.
087100     MOVE WS-DET-RANK              TO WS-LINHA-IMPRESSAO.
087200     WRITE REG-RELATO FROM WS-LINHA-IMPRESSAO AFTER ADVANCING 1.
087300     PERFORM 900-02-FS-RELATO.
087400
087500 550-01-FIM.                EXIT.
087600
087700*================================================================*
087800 900-02-FS-RELATO            SECTION.
087900*================================================================*
088000     MOVE 'RELATO'             TO FS-ARQUIVO.
088100     MOVE FS-RELATO            TO FS-COD-STATUS.
088200     IF NOT FS-RELATO-OK
088300         PERFORM 999-00-ERRO
088400     END-IF.
088500
088600 900-02-FIM.                EXIT.
088700
088800*================================================================*
088900 990-00-FECHAR-ARQUIVOS      SECTION.
089000*================================================================*
089100     MOVE FS-FECHAMENTO        TO FS-OPERACAO.
089200     CLOSE GABARITO
089300           RESULTPV
089400           ESTQUEST
089500           RELATO.
089600     PERFORM 100-01-TESTAR-FS.
089700
089800 990-00-FIM.                EXIT.
089900
090000*================================================================*
090100 999-00-ERRO                 SECTION.
090200*================================================================*
090300     DISPLAY '* ERRO ' FS-OPERACAO ' DO ARQUIVO ' FS-ARQUIVO.
090400     DISPLAY '* FILE STATUS = ' FS-COD-STATUS.
090500     DISPLAY '* PROGRAMA ENCERRADO'.
090600     STOP RUN.
090700
090800 999-00-FIM.                EXIT.
