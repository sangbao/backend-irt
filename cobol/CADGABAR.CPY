000100*================================================================*
000200*  CADGABAR.CPY                                                  *
000300*  LAYOUT DO REGISTRO DE GABARITO (CHAVE DE RESPOSTAS) DA PROVA. *
000400*  UM REGISTRO POR QUESTAO, 100 REGISTROS POR COD-PROVA,         *
000500*  EM SEQUENCIA POR NUM-QUESTAO.                                 *
000600*-----------------------------------------------------------------
000700*  DATA       PROGRAMADOR      REQUISICAO   DESCRICAO
000800*  15/03/1996 O.TANIGUCHI      EEDR-1101    LAYOUT ORIGINAL       EEDR1101
000900*  22/07/1998 R.NAKASHIMA      EEDR-1188    AJUSTE PARAM-B P/ 1PL EEDR1188
001000*================================================================*
001100 01  REG-GABARITO.
001200     05  COD-PROVA           PIC X(10).
001300     05  NUM-QUESTAO         PIC 9(03).
001400     05  TIPO-QUESTAO        PIC X(02).
001500         88  TIPO-MULTESC             VALUE 'MC'.
001600         88  TIPO-MULTIRES            VALUE 'MA'.
001700         88  TIPO-VERDFALS            VALUE 'TF'.
001800         88  TIPO-PREENNUM            VALUE 'FN'.
001900         88  TIPO-PREENTXT            VALUE 'FT'.
002000         88  TIPO-ARRASTAR            VALUE 'DD'.
002100     05  RESP-CORRETA        PIC X(20).
002200     05  PARAM-B             PIC S9(01)V9(04).
002300     05  FILLER              PIC X(10).
