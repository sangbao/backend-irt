000100*================================================================*
000200*  CADESTQ.CPY                                                   *
000300*  LAYOUT DO REGISTRO DE ESTATISTICA POR QUESTAO (SAIDA).        *
000400*  UM REGISTRO POR QUESTAO DA PROVA. REGRAVADO PELO PU8EXE20 A   *
000500*  CADA LOTE, COM MEDIA-THETA JA RECALIBRADO QUANDO APLICAVEL.   *
000600*-----------------------------------------------------------------
000700*  DATA       PROGRAMADOR      REQUISICAO   DESCRICAO
000800*  22/04/1996 O.TANIGUCHI      EEDR-1102    LAYOUT ORIGINAL       EEDR1102
000900*  14/02/1999 R.NAKASHIMA      EEDR-1201    CONTADORES A/B/C/D    EEDR1201
001000*================================================================*
001100 01  REG-ESTQUEST.
001200     05  COD-PROVA           PIC X(10).
001300     05  NUM-QUESTAO         PIC 9(03).
001400     05  TENTATIVAS          PIC 9(07).
001500     05  ACERTOS             PIC 9(07).
001600     05  CONT-OPCAO-A        PIC 9(07).
001700     05  CONT-OPCAO-B        PIC 9(07).
001800     05  CONT-OPCAO-C        PIC 9(07).
001900     05  CONT-OPCAO-D        PIC 9(07).
002000     05  MEDIA-THETA         PIC S9(01)V9(04).
002100     05  FILLER              PIC X(10).
