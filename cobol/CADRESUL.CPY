000100*================================================================*
000200*  CADRESUL.CPY                                                  *
000300*  LAYOUT DO REGISTRO DE RESULTADO DE PROVA CORRIGIDA (SAIDA).   *
000400*  UM REGISTRO POR SUBMISSAO CORRIGIDA PELO PU8EXE20.            *
000500*-----------------------------------------------------------------
000600*  DATA       PROGRAMADOR      REQUISICAO   DESCRICAO
000700*  22/04/1996 O.TANIGUCHI      EEDR-1102    LAYOUT ORIGINAL       EEDR1102
000800*  09/11/1997 O.TANIGUCHI      EEDR-1150    NOTA POR PARTE (1/2/3)EEDR1150
000900*================================================================*
001000 01  REG-RESULTADO.
001100     05  COD-PROVA           PIC X(10).
001200     05  COD-ALUNO           PIC X(10).
001300     05  NOME-ALUNO          PIC X(30).
001400     05  ACERTO              OCCURS 100 TIMES
001500                              PIC 9(01).
001600     05  THETA-PARTE1        PIC S9(01)V9(04).
001700     05  THETA-PARTE2        PIC S9(01)V9(04).
001800     05  THETA-PARTE3        PIC S9(01)V9(04).
001900     05  THETA-TOTAL         PIC S9(01)V9(04).
002000     05  NOTA-PARTE1         PIC 9(03)V9(02).
002100     05  NOTA-PARTE2         PIC 9(03)V9(02).
002200     05  NOTA-PARTE3         PIC 9(03)V9(02).
002300     05  NOTA-TOTAL          PIC 9(03)V9(02).
002400     05  FILLER              PIC X(15).
